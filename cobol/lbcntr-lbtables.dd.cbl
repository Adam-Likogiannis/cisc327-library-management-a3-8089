000100***************************************************************
000200*  LBTABLES.DD.CBL
000300*  IN-STORAGE MASTER TABLES AND REPORT LINE LAYOUTS FOR LB3000.
000400*  BOOKFILE AND LOANFILE ARE READ ENTIRELY INTO WS-BOOK-TABLE
000500*  AND WS-LOAN-TABLE AT A020-LOAD-MASTERS AND SEARCHED IN
000600*  STORAGE FOR THE LIFE OF THE RUN -- SEE 600-SEARCH-CATALOG,
000700*  700-PATRON-REPORT AND THE BORROW/RETURN PARAGRAPHS.  BOTH
000800*  TABLES ARE RE-WRITTEN TO THEIR MASTER FILES AT A040-
000900*  TERMINATE.  RP-REPORT-LINE AND ITS REDEFINITIONS BUILD THE
001000*  132-PRINT-POSITION LINES FOR RPTFILE.
001100*---------------------------------------------------------------
001200*  CHANGE LOG
001300*  YY/MM/DD  BY   TICKET   DESCRIPTION
001400*  84/02/11  RJT  CR-0141  ORIGINAL TABLE LAYOUT, CARRIED THE
001500*                          CLIENT/ACCOUNT KEY FIELDS FOR THE
001600*                          NIGHTLY RECON RUN.
001700*  94/05/03  KMS  CR-0455  REBUILT AS THE CATALOG/LOAN IN-
001800*                          STORAGE TABLES FOR THE OPAC TIE-IN.
001900*  02/01/17  KMS  CR-0602  ADDED WS-LN-NEW-SW SO A040-TERMINATE
002000*                          CAN TELL A FRESH LOAN FROM ONE THAT
002100*                          WAS ALREADY ON LOANFILE AT START OF
002200*                          RUN.
002300*  03/04/22  PLM  CR-0619  ADDED RP-REPORT-LINE AND ITS THREE
002400*                          REDEFINITIONS SO 700-PATRON-REPORT
002500*                          AND 950-PRINT-TOTALS SHARE ONE PRINT
002600*                          AREA.
002700*  12/06/30  PLM  CR-0753  ADDED WS-SEARCH-HIT-LINE.  WS-HIT-
002800*                          LIST-AREA WAS BEING SORTED BUT NEVER
002900*                          PRINTED -- 600-SEARCH-CATALOG ONLY
003000*                          WROTE THE "SEARCH COMPLETE" MESSAGE,
003100*                          NOT THE MATCHING BOOKS THEMSELVES.
003200***************************************************************
003300   01  WS-TABLES-AREA.
003400       05  WS-BOOK-TAB-CTL.
003500           10  WS-BOOK-COUNT           PIC 9(5)      COMP.
003600           10  WS-BOOK-MAX             PIC 9(5)      COMP
003700                                       VALUE 02000.
003800           10  FILLER                  PIC X(4).
003900       05  WS-BOOK-TABLE.
004000           10  WS-BOOK-ENTRY OCCURS 2000 TIMES
004100                             INDEXED BY WS-BOOK-IDX.
004200               15  WS-BT-BOOK-ID         PIC 9(6)    COMP-3.
004300               15  WS-BT-TITLE           PIC X(200).
004400               15  WS-BT-AUTHOR          PIC X(100).
004500               15  WS-BT-ISBN            PIC X(13).
004600               15  WS-BT-TOTAL-COPIES    PIC 9(4)    COMP-3.
004700               15  WS-BT-AVAILABLE-COPIES PIC 9(4)   COMP-3.
004800               15  WS-BT-REWRITE-SW      PIC X(1).
004900                   88  WS-BT-UNCHANGED   VALUE 'N'.
005000                   88  WS-BT-CHANGED     VALUE 'Y'.
005100               15  FILLER                PIC X(4).
005200       05  WS-LOAN-TAB-CTL.
005300           10  WS-LOAN-COUNT           PIC 9(5)      COMP.
005400           10  WS-LOAN-MAX             PIC 9(5)      COMP
005500                                       VALUE 04000.
005600           10  FILLER                  PIC X(4).
005700       05  WS-LOAN-TABLE.
005800           10  WS-LOAN-ENTRY OCCURS 4000 TIMES
005900                             INDEXED BY WS-LOAN-IDX.
006000               15  WS-LN-PATRON-ID       PIC X(6).
006100               15  WS-LN-BOOK-ID         PIC 9(6)    COMP-3.
006200               15  WS-LN-BORROW-DATE     PIC 9(8).
006300               15  WS-LN-DUE-DATE        PIC 9(8)    COMP-3.
006400               15  WS-LN-RETURN-DATE     PIC 9(8).
006500               15  WS-LN-NEW-SW          PIC X(1).
006600                   88  WS-LN-IS-NEW      VALUE 'Y'.
006700                   88  WS-LN-NOT-NEW     VALUE 'N'.
006800               15  FILLER                PIC X(4).
006900       05  FILLER                      PIC X(6).
007000*---------------------------------------------------------------
007100*  SEARCH-CATALOG HIT LIST -- BOOK-TABLE SUBSCRIPTS OF EACH
007200*  MATCHING TITLE, SORTED BY 650-SORT-SEARCH-HITS THEN PRINTED
007300*  BY 640-PRINT-SEARCH-HITS, BOTH CALLED FROM 600-SEARCH-
007400*  CATALOG.
007500*---------------------------------------------------------------
007600   01  WS-HIT-LIST-AREA.
007700       05  WS-HIT-COUNT                PIC 9(4)      COMP.
007800       05  WS-HIT-ENTRY OCCURS 2000 TIMES
007900                         INDEXED BY WS-HIT-IDX.
008000           10  WS-HIT-BOOK-SUB         PIC 9(4)      COMP.
008100           10  WS-HIT-TITLE-KEY        PIC X(200).
008200           10  WS-HIT-AUTHOR-KEY       PIC X(100).
008300       05  FILLER                      PIC X(6).
008400*---------------------------------------------------------------
008500*  WS-SEARCH-HIT-LINE -- ONE DETAIL LINE PER MATCHING BOOK.
008600*  BUILT AND WRITTEN TO RESULTS (VIA RSLT-REC) BY 640-PRINT-
008700*  SEARCH-HITS/645-PRINT-ONE-HIT, AHEAD OF THE TRANSACTION'S
008800*  OWN "SEARCH COMPLETE" RESULT LINE.
008900*---------------------------------------------------------------
009000   01  WS-SEARCH-HIT-LINE.
009100       05  WSH-BOOK-ID                 PIC X(6).
009200       05  WSH-SEP-1                   PIC X(1).
009300       05  WSH-TITLE                   PIC X(60).
009400       05  WSH-SEP-2                   PIC X(1).
009500       05  WSH-AUTHOR                  PIC X(30).
009600       05  WSH-SEP-3                   PIC X(1).
009700       05  WSH-ISBN                    PIC X(13).
009800       05  WSH-SEP-4                   PIC X(1).
009900       05  WSH-AVAILABLE               PIC ZZZ9.
010000       05  WSH-SEP-5                   PIC X(1).
010100       05  WSH-TOTAL                   PIC ZZZ9.
010200       05  FILLER                      PIC X(78).
010300*---------------------------------------------------------------
010400*  RP-REPORT-LINE -- 132-PRINT-POSITION AREA MOVED TO RPT-REC
010500*  AND WRITTEN TO RPTFILE.  REDEFINED THREE WAYS SO THE SAME
010600*  132 BYTES CARRY THE REPORT HEADER, THE PER-PATRON SUMMARY,
010700*  THE PER-LOAN DETAIL LINE, AND THE END-OF-JOB TOTALS LINE.
010800*---------------------------------------------------------------
010900   01  RP-REPORT-LINE.
011000       05  RP-LINE-TEXT                PIC X(132).
011100*
011200   01  RP-HEADER-LINE REDEFINES RP-REPORT-LINE.
011300       05  RP-HDR-TITLE                PIC X(21).
011400       05  RP-HDR-PATRON-LIT           PIC X(9).
011500       05  RP-HDR-PATRON-ID            PIC X(6).
011600       05  FILLER                      PIC X(96).
011700*
011800   01  RP-SUMMARY-LINE REDEFINES RP-REPORT-LINE.
011900       05  RP-SUM-LIT-BORROWED         PIC X(18).
012000       05  RP-SUM-BORROWED-CNT         PIC ZZ9.
012100       05  RP-SUM-LIT-REMAIN           PIC X(20).
012200       05  RP-SUM-REMAINING-CNT        PIC Z9.
012300       05  RP-SUM-LIT-OVERDUE          PIC X(16).
012400       05  RP-SUM-OVERDUE-CNT          PIC ZZ9.
012500       05  RP-SUM-LIT-NEXTDUE          PIC X(15).
012600       05  RP-SUM-NEXT-DUE             PIC X(10).
012700       05  FILLER                      PIC X(45).
012800*
012900   01  RP-DETAIL-LINE REDEFINES RP-REPORT-LINE.
013000       05  RP-DET-BOOK-ID              PIC X(6).
013100       05  FILLER                      PIC X(2).
013200       05  RP-DET-TITLE                PIC X(40).
013300       05  FILLER                      PIC X(2).
013400       05  RP-DET-AUTHOR               PIC X(25).
013500       05  FILLER                      PIC X(2).
013600       05  RP-DET-BORROW-DATE          PIC X(10).
013700       05  FILLER                      PIC X(2).
013800       05  RP-DET-DUE-DATE             PIC X(10).
013900       05  FILLER                      PIC X(2).
014000       05  RP-DET-OVERDUE              PIC X(3).
014100       05  FILLER                      PIC X(2).
014200       05  RP-DET-DAYS-OVERDUE         PIC X(4).
014300       05  FILLER                      PIC X(22).
014400*
014500   01  RP-TOTALS-LINE REDEFINES RP-REPORT-LINE.
014600       05  RP-TOT-LIT-READ             PIC X(20).
014700       05  RP-TOT-READ-CNT             PIC ZZZZ9.
014800       05  RP-TOT-LIT-ACCEPT           PIC X(20).
014900       05  RP-TOT-ACCEPT-CNT           PIC ZZZZ9.
015000       05  RP-TOT-LIT-REJECT           PIC X(20).
015100       05  RP-TOT-REJECT-CNT           PIC ZZZZ9.
015200       05  RP-TOT-LIT-FEES             PIC X(18).
015300       05  RP-TOT-FEES-AMT             PIC ZZ,ZZ9.99.
015400       05  RP-TOT-LIT-PAID             PIC X(15).
015500       05  RP-TOT-PAID-AMT             PIC ZZ,ZZ9.99.
015600       05  FILLER                      PIC X(6).
