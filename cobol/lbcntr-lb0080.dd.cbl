000100***************************************************************
000200*  LB0080.DD.CBL
000300*  AUTH-REC  --  LINKAGE RECORD PASSED TO/FROM THE PAYMENT-
000400*  AUTHORIZER SUBPROGRAM (LB3200) FOR PAY-LATE-FEE AND REFUND-
000500*  LATE-FEE.  ONE RECORD SERVES BOTH DIRECTIONS -- LB3000 FILLS
000600*  AUTH-REQUEST-DATA AND CALLS LB3200, LB3200 FILLS AUTH-
000700*  RESPONSE-DATA AND RETURNS.
000800*---------------------------------------------------------------
000900*  NOTE -- THIS COPYBOOK WAS ORIGINALLY SIZED AT 80 BYTES WHEN
001000*  IT ONLY CARRIED THE CHARGE REQUEST.  AUTH-DESCRIPTION AND
001100*  AUTH-MESSAGE GREW WELL PAST THAT WITH CR-0602 AND CR-0714;
001200*  THE FILE NAME WAS LEFT ALONE, THE SAME AS WE DID WITH
001300*  LB0037.DD.CBL AFTER THE FEE-STATUS TEXT WAS WIDENED.  DO
001400*  NOT TRUST THE '80' TO MEAN ANYTHING BUT HISTORY.
001500*---------------------------------------------------------------
001600*  CHANGE LOG
001700*  YY/MM/DD  BY   TICKET   DESCRIPTION
001800*  02/01/17  KMS  CR-0602  ORIGINAL LAYOUT -- CHARGE REQUEST/
001900*                          RESPONSE ONLY, 80 BYTES.
002000*  05/09/30  KMS  CR-0714  ADDED AUTH-REQUEST-FUNCTION AND THE
002100*                          REFUND FIELDS SO ONE RECORD COVERS
002200*                          BOTH CALLS INTO LB3200.
002300***************************************************************
002400   01  AUTH-REC.
002500       05  AUTH-REQUEST-DATA.
002600           10  AUTH-REQUEST-FUNCTION   PIC X(1).
002700               88  AUTH-FUNC-CHARGE    VALUE 'C'.
002800               88  AUTH-FUNC-REFUND    VALUE 'R'.
002900           10  AUTH-PATRON-ID          PIC X(6).
003000           10  AUTH-TXN-ID             PIC X(20).
003100           10  AUTH-AMOUNT             PIC 9(3)V99   COMP-3.
003200           10  AUTH-DESCRIPTION        PIC X(220).
003300       05  AUTH-RESPONSE-DATA.
003400           10  AUTH-APPROVED-FLAG      PIC X(1).
003500               88  AUTH-WAS-APPROVED   VALUE 'Y'.
003600               88  AUTH-WAS-DECLINED   VALUE 'N'.
003700           10  AUTH-RESPONSE-TXN-ID    PIC X(20).
003800           10  AUTH-MESSAGE            PIC X(80).
