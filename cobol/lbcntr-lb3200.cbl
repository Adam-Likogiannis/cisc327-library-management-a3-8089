000100*****************************************************************
000200*  LB3200.CBL
000300*  EXTERNAL PAYMENT AUTHORIZER STUB -- CALLED BY LB3000 FOR THE
000400*  PY (PAY LATE FEE) AND RF (REFUND LATE FEE) TRANSACTIONS.  THE
000500*  REAL LOCKBOX INTERFACE IS A NETWORK CALL OUT TO THE BANK'S
000600*  AUTHORIZATION SERVICE; THIS STUB STANDS IN FOR IT SO LB3000
000700*  DOES NOT CARE WHETHER THE CALL IS LOCAL OR REMOTE.  ALWAYS
000800*  APPROVES -- SEE THE CHANGE LOG BELOW BEFORE WIRING THIS TO A
000900*  REAL AUTHORIZATION NETWORK.
001000*-----------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    LB3200.
001300 AUTHOR.        kms.
001400 INSTALLATION.  CIRCULATION SYSTEMS -- BATCH.
001500 DATE-WRITTEN.  01/17/02.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*  YY/MM/DD  BY   TICKET   DESCRIPTION
002100*  02/01/17  KMS  CR-0602  ORIGINAL STUB, CHARGE ONLY.  LOCKBOX
002200*                          FEE-COLLECTION INTERFACE WAS NOT READY
002300*                          FOR THE PILOT RUN SO LB3000 CALLS THIS
002400*                          IN PLACE OF THE REAL AUTHORIZATION
002500*                          NETWORK.  ALWAYS APPROVES.
002600*  05/09/30  KMS  CR-0714  ADDED A020-PROCESS-REFUND SO ONE
002700*                          SUBPROGRAM HANDLES BOTH DIRECTIONS OF
002800*                          THE CONTRACT.
002900*  09/02/12  DWK  CR-0655  WS-AUTH-SEQ MOVED TO 77-LEVEL AND MADE
003000*                          COMP SO IT PACKS DOWN TO A HALFWORD --
003100*                          NO FUNCTIONAL CHANGE.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
003800     UPSI-0 ON STATUS IS WS-STUB-SW.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300*    WS-AUTH-SEQ SURVIVES ACROSS CALLS FOR THE LIFE OF THE RUN
004400*    UNIT -- IT IS HOW LB3200 HANDS OUT A UNIQUE TXN_NNNNNNNN ID
004500*    TO EVERY APPROVED CHARGE WITHOUT ANY DISK OR DATABASE OF ITS
004600*    OWN.
004700 77  WS-AUTH-SEQ                     PIC 9(8)  COMP  VALUE ZERO.
004800 77  WS-STUB-SW                      PIC X(1)        VALUE 'N'.
004900*
005000 01  WS-AUTH-WORK.
005100     05  WS-SEQ-DISP                 PIC 9(8).
005200     05  WS-SEQ-DISP-R REDEFINES WS-SEQ-DISP.
005300         10  WS-SEQ-DISP-HI          PIC 9(4).
005400         10  WS-SEQ-DISP-LO          PIC 9(4).
005500     05  WS-GENERATED-ID              PIC X(20).
005600     05  WS-GENERATED-ID-R REDEFINES WS-GENERATED-ID.
005700         10  WS-GEN-ID-PREFIX        PIC X(4).
005800         10  WS-GEN-ID-DIGITS        PIC X(8).
005900         10  FILLER                  PIC X(8).
006000     05  FILLER                      PIC X(4).
006100*
006200 LINKAGE SECTION.
006300*
006400*    SAME LB0080.DD.CBL COPYBOOK LB3000 CARRIES IN WORKING-STORAGE
006500*    -- ONE RECORD, ONE LAYOUT, SHARED BY BOTH ENDS OF THE CALL.
006600     COPY 'LBCNTR-LB0080.DD.CBL'.
006700*
006800 PROCEDURE DIVISION USING AUTH-REC.
006900*
007000 A010-MAIN-LINE.
007100     MOVE SPACES TO AUTH-APPROVED-FLAG AUTH-RESPONSE-TXN-ID
007200                    AUTH-MESSAGE.
007300     IF AUTH-FUNC-REFUND
007400         PERFORM A020-PROCESS-REFUND THRU A020-PROCESS-REFUND-EXIT
007500     ELSE
007600         PERFORM A030-PROCESS-CHARGE THRU A030-PROCESS-CHARGE-EXIT.
007700     GOBACK.
007800*
007900 A030-PROCESS-CHARGE.
008000*    ALWAYS APPROVED.  A REAL LOCKBOX INTERFACE WOULD DECLINE ON
008100*    INSUFFICIENT FUNDS OR A BAD CARD-ON-FILE; THIS SHOP HAS NOT
008200*    NEEDED THAT PATH SINCE THE PILOT SO IT WAS NEVER BUILT.
008300     ADD 1 TO WS-AUTH-SEQ.
008400     PERFORM A040-BUILD-TXN-ID THRU A040-BUILD-TXN-ID-EXIT.
008500     SET AUTH-WAS-APPROVED TO TRUE.
008600     MOVE WS-GENERATED-ID TO AUTH-RESPONSE-TXN-ID.
008700     STRING 'Payment of $' AUTH-AMOUNT DELIMITED BY SIZE
008800            ' approved for patron ' AUTH-PATRON-ID DELIMITED BY SIZE
008900            '.' DELIMITED BY SIZE
009000            INTO AUTH-MESSAGE.
009100 A030-PROCESS-CHARGE-EXIT.
009200     EXIT.
009300*
009400 A020-PROCESS-REFUND.
009500*    ALSO ALWAYS APPROVED -- SEE A030-PROCESS-CHARGE ABOVE.  A
009600*    REFUND CARRIES THE ORIGINAL TXN-ID BACK IN THE RESPONSE
009700*    RATHER THAN GENERATING A NEW ONE.
009800     SET AUTH-WAS-APPROVED TO TRUE.
009900     MOVE AUTH-TXN-ID TO AUTH-RESPONSE-TXN-ID.
010000     STRING 'Refund of $' AUTH-AMOUNT DELIMITED BY SIZE
010100            ' processed for transaction ' AUTH-TXN-ID
010200            DELIMITED BY '  '
010300            '.' DELIMITED BY SIZE
010400            INTO AUTH-MESSAGE.
010500 A020-PROCESS-REFUND-EXIT.
010600     EXIT.
010700*
010800 A040-BUILD-TXN-ID.
010900*    FORMATS WS-AUTH-SEQ AS TXN_NNNNNNNN SO PAY-LATE-FEE ALWAYS
011000*    HANDS BACK AN ID THAT REFUND-LATE-FEE'S "MUST BEGIN WITH
011100*    TXN_" EDIT WILL ACCEPT ON A LATER RUN.
011200     MOVE WS-AUTH-SEQ TO WS-SEQ-DISP.
011300     MOVE SPACES TO WS-GENERATED-ID.
011400     MOVE 'txn_' TO WS-GEN-ID-PREFIX.
011500     MOVE WS-SEQ-DISP TO WS-GEN-ID-DIGITS.
011600 A040-BUILD-TXN-ID-EXIT.
011700     EXIT.
