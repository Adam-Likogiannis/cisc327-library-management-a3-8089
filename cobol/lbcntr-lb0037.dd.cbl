000100***************************************************************
000200*  LB0037.DD.CBL
000300*  FEE-RESULT  --  WORKING RECORD RETURNED BY THE LATE-FEE
000400*  ENGINE (500-CALC-LATE-FEE IN LB3000).  NO MASTER FILE BACKS
000500*  THIS RECORD -- IT IS BUILT FRESH FOR EVERY FE/RT/PY
000600*  TRANSACTION AND NEVER WRITTEN TO DISK.
000700*---------------------------------------------------------------
000800*  CHANGE LOG
000900*  YY/MM/DD  BY   TICKET   DESCRIPTION
001000*  86/07/22  RJT  CR-0212  ORIGINAL LAYOUT -- FEE AMOUNT AND
001100*                          STATUS ONLY, USED BY THE RETURNS RUN.
001200*  94/05/03  KMS  CR-0455  ADDED FEE-DAYS-OVERDUE SO THE RESULT
001300*                          LINE CAN SHOW '<N> DAY(S) LATE'.
001400*  98/09/09  DWK  CR-0501  Y2K REVIEW -- NO DATE FIELDS ON THIS
001500*                          RECORD, NOTHING TO FIX.
001600***************************************************************
001700   01  FEE-RESULT.
001800       05  FEE-AMOUNT                  PIC 9(3)V99   COMP-3.
001900       05  FEE-DAYS-OVERDUE            PIC 9(4).
002000       05  FEE-STATUS                  PIC X(30).
002100       05  FILLER                      PIC X(10).
