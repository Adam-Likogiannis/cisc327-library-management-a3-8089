000100*
000200****************************************************************
000300*  LB3000.CBL
000400*  LIBRARY CIRCULATION RULE ENGINE -- DAILY BATCH DRIVER.
000500*  READS TRANSFILE SEQUENTIALLY, LOADS BOOKFILE/LOANFILE INTO
000600*  IN-STORAGE TABLES, APPLIES THE ADD/BORROW/RETURN/FEE/SEARCH/
000700*  REPORT/PAY/REFUND RULES BELOW AGAINST THOSE TABLES, WRITES
000800*  ONE RESULT LINE PER TRANSACTION TO RESULTS, WRITES THE
000900*  PATRON STATUS REPORT TO RPTFILE, AND REWRITES BOTH MASTERS
001000*  AT END OF JOB.
001100*
001200*---------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    LB3000.
001500 AUTHOR.        rjt.
001600 INSTALLATION.  CIRCULATION SYSTEMS -- BATCH.
001700 DATE-WRITTEN.  02/06/84.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*---------------------------------------------------------------
002200*  CHANGE LOG
002300*  YY/MM/DD  BY   TICKET   DESCRIPTION
002400*  84/02/06  RJT  CR-0140  ORIGINAL PROGRAM.  ADD/BORROW/
002500*                          RETURN ONLY, ONE LOAN PER CARD
002600*                          PER RUN.
002700*  86/07/19  RJT  CR-0212  ADDED 500-CALC-LATE-FEE AND THE
002800*                          FE INQUIRY TRANSACTION.  TIERED
002900*                          RATE (7 DAYS AT $.50, THEN $1.00)
003000*                          IN 965.
003100*  91/11/02  DWK  CR-0388  REBUILT BOOKFILE/LOANFILE AS
003200*                          IN-STORAGE TABLES LOADED AT
003300*                          A020-LOAD-MASTERS SO THE BORROW/
003400*                          RETURN RUN NO LONGER RE-READS THE
003500*                          MASTERS FOR EVERY CARD.
003600*  94/05/03  KMS  CR-0455  ADDED 600-SEARCH-CATALOG AND
003700*                          700-PATRON-REPORT FOR THE OPAC
003800*                          TIE-IN.
003900*  98/09/09  DWK  CR-0501  Y2K REVIEW -- WS-TODAY-YY
004000*                          WINDOWED 50/50 THE SAME AS
004100*                          CONVERT-YYMMDD ALWAYS DID.
004200*                          LN-BORROW-DATE/LN-DUE-DATE/
004300*                          LN-RETURN-DATE ARE ALREADY FULL
004400*                          4-DIGIT YEARS.  NOTHING ELSE
004500*                          TO FIX.
004600*  02/01/17  KMS  CR-0602  ADDED 800-PAY-LATE-FEE AND
004700*                          850-REFUND-LATE-FEE, CALLING
004800*                          OUT TO THE NEW LB3200 PAYMENT
004900*                          AUTHORIZER SUBPROGRAM FOR THE
005000*                          LOCKBOX FEE-COLLECTION
005100*                          INTERFACE.
005200*  03/04/22  PLM  CR-0619  RAISED TITLE/AUTHOR TO 200/100
005300*                          BYTES TO MATCH LB0333.DD.CBL
005400*                          AND LB0408.DD.CBL.
005500*  11/08/30  PLM  CR-0733  ADDED ISBN NORMALIZATION TO
005600*                          600-SEARCH-CATALOG (HYPHEN/
005700*                          SPACE STRIP).
005800*  12/06/19  PLM  CR-0748  630-SUBSTR-TEST WAS COMPARING THE
005900*                          FULL 50-BYTE SEARCH FIELD AGAINST
006000*                          EACH WINDOW, SO A HIT ONLY MATCHED
006100*                          AT THE TAIL OF THE TITLE/AUTHOR
006200*                          FIELD -- A MID-STRING SEARCH TERM
006300*                          WAS SILENTLY DROPPED.  ADDED
006400*                          615-CALC-SEARCH-LEN TO TRIM THE
006500*                          TERM AND NARROWED THE SLIDING
006600*                          WINDOW TO THAT LENGTH.  ALSO FIXED
006700*                          600-SEARCH-CATALOG SO A BLANK
006800*                          SEARCH TERM STILL WRITES A RESULT
006900*                          LINE AND COUNTS AS ACCEPTED INSTEAD
007000*                          OF SKIPPING THE RESULT/TOTALS
007100*                          BOOKKEEPING ENTIRELY.
007200*  12/06/24  PLM  CR-0751  760-PRINT-ONE-LOAN WAS MOVING WS-
007300*                          DAYS-OVER (COMP) STRAIGHT INTO THE
007400*                          X(4) RP-DET-DAYS-OVERDUE COLUMN,
007500*                          WHICH EDITS THE COMP FIELD TO
007600*                          DISPLAY THEN CHOPS THE LOW-ORDER
007700*                          DIGIT OFF THE RIGHT END -- EVERY
007800*                          NONZERO OVERDUE COUNT ON THE PATRON
007900*                          REPORT WAS WRONG.  ROUTED IT THROUGH
008000*                          WS-DAYS-OVER-ED FIRST.  ALSO FOUND
008100*                          620-NORMALIZE-ISBN TRUNCATING THE
008200*                          SEARCH TERM TO 13 BYTES *BEFORE*
008300*                          STRIPPING HYPHENS, SO A HYPHENATED
008400*                          13-DIGIT ISBN NEVER NORMALIZED
008500*                          RIGHT.  ADDED WS-ISBN-RAW SO THE
008600*                          STRIP RUNS OVER THE FULL TERM FIRST.
008700*  12/07/02  PLM  CR-0754  600-SEARCH-CATALOG SORTED THE HIT
008800*                          LIST BUT NEVER WROTE IT -- ADDED
008900*                          640-PRINT-SEARCH-HITS AND 645-
009000*                          PRINT-ONE-HIT TO WRITE EACH MATCH-
009100*                          ING BOOK TO RESULTS.  ALSO FOUND
009200*                          THE ALL-MODE ISBN LEG IN 610-CHECK-
009300*                          ONE-BOOK RUNNING AN EXACT-MATCH
009400*                          COMPARE INSTEAD OF A SUBSTRING
009500*                          TEST -- ADDED 637-SUBSTR-ISBN-TEST.
009600*                          AND 800-PAY-LATE-FEE'S PAYMENT
009700*                          DESCRIPTION WAS MISSING THE QUOTES
009800*                          AROUND THE TITLE -- ADDED THE
009900*                          LITERALS TO THE STRING.
010000*
010100****************************************************************
010200 ENVIRONMENT DIVISION.
010300*
010400 CONFIGURATION SECTION.
010500 SPECIAL-NAMES.
010600     CONSOLE IS CRT
010700     C01 IS TOP-OF-FORM
010800     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
010900     UPSI-0 ON STATUS IS WS-RERUN-SW.
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200*    CIRCULATION CATALOG MASTER, LOADED ENTIRE AT START OF RUN.
011300      SELECT BOOK-FILE  ASSIGN TO DYNAMIC BOOK-PATH
011400             ORGANIZATION IS RECORD SEQUENTIAL
011500             FILE STATUS IS WS-BOOK-STATUS.
011600*    BORROW MASTER, LOADED ENTIRE AT START OF RUN.
011700      SELECT LOAN-FILE  ASSIGN TO DYNAMIC LOAN-PATH
011800             ORGANIZATION IS RECORD SEQUENTIAL
011900             FILE STATUS IS WS-LOAN-STATUS.
012000*    DAILY TRANSACTION INPUT, ARRIVAL ORDER.
012100      SELECT TRAN-FILE  ASSIGN TO DYNAMIC TRAN-PATH
012200             ORGANIZATION IS RECORD SEQUENTIAL
012300             FILE STATUS IS WS-TRAN-STATUS.
012400*    ONE RESULT LINE PER TRANSACTION.
012500      SELECT RSLT-FILE  ASSIGN TO DYNAMIC RSLT-PATH
012600             ORGANIZATION IS LINE SEQUENTIAL
012700             FILE STATUS IS WS-RSLT-STATUS.
012800*    PATRON STATUS REPORT AND END-OF-JOB TOTALS.
012900      SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
013000             ORGANIZATION IS LINE SEQUENTIAL
013100             FILE STATUS IS WS-RPT-STATUS.
013200*
013300 DATA DIVISION.
013400*
013500 FILE SECTION.
013600*
013700 FD  BOOK-FILE
013800     RECORD CONTAINS 333 CHARACTERS
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS BK-BOOK-REC.
014100     COPY 'LBCNTR-LB0333.DD.CBL'.
014200*
014300 FD  LOAN-FILE
014400     RECORD CONTAINS 34 CHARACTERS
014500     LABEL RECORDS ARE STANDARD
014600     DATA RECORD IS LN-LOAN-REC.
014700     COPY 'LBCNTR-LB0034.DD.CBL'.
014800*
014900 FD  TRAN-FILE
015000     RECORD CONTAINS 408 CHARACTERS
015100     LABEL RECORDS ARE STANDARD
015200     DATA RECORD IS TR-TRAN-REC.
015300     COPY 'LBCNTR-LB0408.DD.CBL'.
015400*
015500 FD  RSLT-FILE
015600     RECORD CONTAINS 200 CHARACTERS
015700     LABEL RECORDS ARE STANDARD
015800     DATA RECORD IS RSLT-REC.
015900 01  RSLT-REC                        PIC X(200).
016000*
016100 FD  RPT-FILE
016200     RECORD CONTAINS 132 CHARACTERS
016300     LABEL RECORDS ARE STANDARD
016400     DATA RECORD IS RPT-REC.
016500 01  RPT-REC                         PIC X(132).
016600*
016700 WORKING-STORAGE SECTION.
016800*
016900     COPY 'LBCNTR-LBTABLES.DD.CBL'.
017000     COPY 'LBCNTR-LB0037.DD.CBL'.
017100     COPY 'LBCNTR-LB0080.DD.CBL'.
017200*
017300 01  WS-FILE-STATUSES.
017400     05  WS-BOOK-STATUS              PIC X(2)  VALUE '00'.
017500     05  WS-LOAN-STATUS              PIC X(2)  VALUE '00'.
017600     05  WS-TRAN-STATUS              PIC X(2)  VALUE '00'.
017700     05  WS-RSLT-STATUS              PIC X(2)  VALUE '00'.
017800     05  WS-RPT-STATUS               PIC X(2)  VALUE '00'.
017900     05  WS-RERUN-SW                 PIC X(1)  VALUE 'N'.
018000     05  FILLER                      PIC X(9).
018100*
018200 01  VARIABLES.
018300     05  WS-COMMAND-LINE             PIC X(200).
018400     05  BOOK-PATH                   PIC X(40).
018500     05  LOAN-PATH                   PIC X(40).
018600     05  TRAN-PATH                   PIC X(40).
018700     05  RSLT-PATH                   PIC X(40).
018800     05  RPT-PATH                    PIC X(40).
018900     05  WS-TRAN-EOF-SW              PIC X(1)  VALUE 'N'.
019000         88  WS-TRAN-EOF                        VALUE 'Y'.
019100     05  WS-EDIT-OK-SW               PIC X(1)  VALUE 'Y'.
019200         88  WS-EDIT-OK                          VALUE 'Y'.
019300         88  WS-EDIT-FAILED                      VALUE 'N'.
019400     05  WS-FOUND-SW                 PIC X(1)  VALUE 'N'.
019500         88  WS-FOUND                            VALUE 'Y'.
019600         88  WS-NOT-FOUND                        VALUE 'N'.
019700     05  WS-RESULT-MSG               PIC X(150) VALUE SPACES.
019800     05  WS-RESULT-MSG-R REDEFINES WS-RESULT-MSG.
019900         10  FILLER                  PIC X(1).
020000         10  WS-RESULT-MSG-TAIL      PIC X(149).
020100     05  WS-TITLE-EDIT               PIC X(200).
020200     05  WS-AUTHOR-EDIT              PIC X(100).
020300*
020400 01  WS-DATE-WORK.
020500     05  WS-TODAY-YMD                PIC 9(6)  COMP.
020600     05  WS-TODAY-YMD-R REDEFINES WS-TODAY-YMD.
020700         10  WS-TODAY-YY-2           PIC 9(2).
020800         10  WS-TODAY-MM             PIC 9(2).
020900         10  WS-TODAY-DD             PIC 9(2).
021000     05  WS-TODAY-YY                 PIC 9(4)  COMP.
021100     05  WS-TODAY-DATE               PIC 9(8)  COMP.
021200     05  WS-TODAY-JULIAN             PIC 9(7)  COMP.
021300     05  WS-CALC-YY                  PIC 9(4)  COMP.
021400     05  WS-CALC-MM                  PIC 9(2)  COMP.
021500     05  WS-CALC-DD                  PIC 9(2)  COMP.
021600     05  WS-CALC-DATE                PIC 9(8)  COMP.
021700     05  WS-CALC-JULIAN              PIC 9(7)  COMP.
021800     05  WS-DUE-JULIAN               PIC 9(7)  COMP.
021900     05  WS-DAYS-OVER                PIC S9(5) COMP.
022000*    12/06/24  PLM  CR-0751  WS-DAYS-OVER-ED IS THE DISPLAY-
022100*                          FORM STAGING FIELD FOR RP-DET-DAYS-
022200*                          OVERDUE -- A DIRECT MOVE OF A COMP
022300*                          FIELD INTO AN ALPHANUMERIC REPORT
022400*                          COLUMN EDITS THROUGH DISPLAY THEN
022500*                          TRUNCATES ON THE RIGHT, DROPPING THE
022600*                          LOW-ORDER DIGIT.
022700     05  WS-DAYS-OVER-ED             PIC 9(4).
022800     05  JDN-A                       PIC S9(9) COMP.
022900     05  JDN-Y                       PIC S9(9) COMP.
023000     05  JDN-M                       PIC S9(9) COMP.
023100     05  JDN-WORK                    PIC S9(9) COMP.
023200     05  JDN-RESULT                  PIC S9(9) COMP.
023300     05  FILLER                      PIC X(4).
023400*
023500 01  WS-EDIT-DATE-FIELD.
023600     05  WS-EDIT-DATE                PIC 9(8).
023700     05  WS-EDIT-DATE-R REDEFINES WS-EDIT-DATE.
023800         10  WS-EDIT-DATE-YY         PIC 9(4).
023900         10  WS-EDIT-DATE-MM         PIC 9(2).
024000         10  WS-EDIT-DATE-DD         PIC 9(2).
024100     05  WS-EDIT-DATE-DISP           PIC X(10).
024200*
024300 01  WS-PATRON-EDIT.
024400     05  WS-PATRON-ID-WORK           PIC X(6).
024500     05  WS-PATRON-ID-NUM REDEFINES WS-PATRON-ID-WORK
024600                                     PIC 9(6).
024700     05  WS-CURR-PATRON-ID           PIC X(6).
024800     05  WS-CURR-BOOK-ID             PIC 9(6)  COMP-3.
024900*
025000 01  WS-TABLE-SUBS.
025100     05  SUB-1                       PIC S9(4) COMP.
025200     05  SUB-2                       PIC S9(4) COMP.
025300     05  WS-FOUND-SUB                PIC S9(4) COMP.
025400     05  WS-BOOK-SAVE-SUB            PIC S9(4) COMP.
025500     05  WS-LOAN-SAVE-SUB            PIC S9(4) COMP.
025600     05  WS-ACTIVE-LOAN-CNT          PIC 9(3)  COMP.
025700     05  WS-REMAINING-ALLOW          PIC 9(3)  COMP.
025800     05  WS-OVERDUE-CNT              PIC 9(3)  COMP.
025900     05  WS-NEXT-DUE-JULIAN          PIC 9(7)  COMP.
026000     05  WS-NEXT-BOOK-ID             PIC 9(6)  COMP-3
026100                                     VALUE 100001.
026200     05  FILLER                      PIC X(6).
026300*
026400 01  WS-SEARCH-WORK.
026500     05  WS-SEARCH-TERM-UP           PIC X(50).
026600     05  WS-SEARCH-TYPE-UP           PIC X(6).
026700     05  WS-TITLE-UP                 PIC X(200).
026800     05  WS-AUTHOR-UP                PIC X(100).
026900     05  WS-SUBSTR-TARGET            PIC X(200).
027000*    12/06/24  PLM  CR-0751  WS-ISBN-RAW HOLDS THE FULL 50-BYTE
027100*                          SEARCH TERM SO A HYPHENATED ISBN IS
027200*                          STRIPPED BEFORE IT IS TRUNCATED TO
027300*                          13 BYTES, NOT AFTER.
027400     05  WS-ISBN-RAW                 PIC X(50).
027500     05  WS-ISBN-NORM-1              PIC X(13).
027600     05  WS-ISBN-NORM-2              PIC X(13).
027700     05  WS-ISBN-LEN-1               PIC S9(3) COMP.
027800     05  WS-ISBN-LEN-2               PIC S9(3) COMP.
027900     05  WS-SEARCH-LEN               PIC S9(3) COMP.
028000     05  WS-MATCH-SW                 PIC X(1)  VALUE 'N'.
028100         88  WS-IS-MATCH                        VALUE 'Y'.
028200     05  WS-LEN-FOUND-SW             PIC X(1)  VALUE 'N'.
028300         88  WS-LEN-FOUND                        VALUE 'Y'.
028400*    12/07/02  PLM  CR-0754  WS-SAVE-SEARCH-TERM-UP/-LEN STASH
028500*                          THE TITLE/AUTHOR SEARCH TERM AROUND
028600*                          THE ALL-MODE ISBN SUBSTRING CHECK, SO
028700*                          630-SUBSTR-TEST CAN BE REUSED AGAINST
028800*                          THE NORMALIZED ISBN WITHOUT DISTURB-
028900*                          ING WS-SEARCH-TERM-UP FOR THE NEXT
029000*                          BOOK.
029100     05  WS-SAVE-SEARCH-TERM-UP      PIC X(50).
029200     05  WS-SAVE-SEARCH-LEN          PIC S9(3) COMP.
029300     05  FILLER                      PIC X(1).
029400*
029500 01  WS-TOTALS.
029600     05  WS-TXN-READ-CNT             PIC 9(5)  COMP.
029700     05  WS-TXN-ACCEPT-CNT           PIC 9(5)  COMP.
029800     05  WS-TXN-REJECT-CNT           PIC 9(5)  COMP.
029900     05  WS-TOTAL-FEES               PIC 9(7)V99 COMP-3.
030000     05  WS-TOTAL-PAID               PIC 9(7)V99 COMP-3.
030100     05  FILLER                      PIC X(5).
030200*
030300 PROCEDURE DIVISION.
030400*
030500 A010-MAIN-LINE.
030600     DISPLAY SPACES UPON CRT.
030700     DISPLAY '* * * * B E G I N   L B 3 0 0 0 . C B L' UPON CRT.
030800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
030900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
031000         INTO BOOK-PATH LOAN-PATH TRAN-PATH RSLT-PATH RPT-PATH.
031100     IF BOOK-PATH = SPACES OR TRAN-PATH = SPACES
031200         DISPLAY '!!!! FIVE FILE NAMES REQUIRED ON COMMAND LINE'
031300             UPON CRT
031400         STOP RUN.
031500     ACCEPT WS-TODAY-YMD FROM DATE.
031600     IF WS-TODAY-YY-2 > 50
031700         COMPUTE WS-TODAY-YY = WS-TODAY-YY-2 + 1900
031800     ELSE
031900         COMPUTE WS-TODAY-YY = WS-TODAY-YY-2 + 2000.
032000     COMPUTE WS-TODAY-DATE = WS-TODAY-YY * 10000
032100                           + WS-TODAY-MM * 100 + WS-TODAY-DD.
032200     MOVE WS-TODAY-YY TO JDN-Y.
032300     MOVE WS-TODAY-MM TO JDN-M.
032400     MOVE WS-TODAY-DD TO JDN-A.
032500     PERFORM 980-DATE-TO-JULIAN THRU 980-DATE-TO-JULIAN-EXIT.
032600     MOVE JDN-RESULT TO WS-TODAY-JULIAN.
032700     PERFORM A020-LOAD-MASTERS THRU A020-LOAD-MASTERS-EXIT.
032800     OPEN INPUT TRAN-FILE.
032900     OPEN OUTPUT RSLT-FILE.
033000     OPEN OUTPUT RPT-FILE.
033100     PERFORM A030-PROCESS-TRANS THRU A030-PROCESS-TRANS-EXIT
033200         UNTIL WS-TRAN-EOF.
033300     PERFORM A040-TERMINATE THRU A040-TERMINATE-EXIT.
033400     STOP RUN.
033500*
033600 A020-LOAD-MASTERS.
033700     MOVE ZEROS TO WS-BOOK-COUNT WS-LOAN-COUNT.
033800     OPEN INPUT BOOK-FILE.
033900     PERFORM 021-READ-ONE-BOOK THRU 021-READ-ONE-BOOK-EXIT
034000         UNTIL WS-BOOK-STATUS = '10'.
034100     CLOSE BOOK-FILE.
034200     OPEN INPUT LOAN-FILE.
034300     PERFORM 022-READ-ONE-LOAN THRU 022-READ-ONE-LOAN-EXIT
034400         UNTIL WS-LOAN-STATUS = '10'.
034500     CLOSE LOAN-FILE.
034600 A020-LOAD-MASTERS-EXIT.
034700     EXIT.
034800*
034900 021-READ-ONE-BOOK.
035000     READ BOOK-FILE.
035100     IF WS-BOOK-STATUS = '00'
035200         ADD 1 TO WS-BOOK-COUNT
035300         SET WS-BOOK-IDX TO WS-BOOK-COUNT
035400         MOVE BK-BOOK-ID          TO WS-BT-BOOK-ID (WS-BOOK-IDX)
035500         MOVE BK-TITLE            TO WS-BT-TITLE (WS-BOOK-IDX)
035600         MOVE BK-AUTHOR           TO WS-BT-AUTHOR (WS-BOOK-IDX)
035700         MOVE BK-ISBN             TO WS-BT-ISBN (WS-BOOK-IDX)
035800         MOVE BK-TOTAL-COPIES TO WS-BT-TOTAL-COPIES
035900             (WS-BOOK-IDX)
036000         MOVE BK-AVAILABLE-COPIES
036100                          TO WS-BT-AVAILABLE-COPIES
036200                              (WS-BOOK-IDX)
036300         SET WS-BT-UNCHANGED (WS-BOOK-IDX) TO TRUE
036400         IF BK-BOOK-ID >= WS-NEXT-BOOK-ID
036500             COMPUTE WS-NEXT-BOOK-ID = BK-BOOK-ID + 1.
036600 021-READ-ONE-BOOK-EXIT.
036700     EXIT.
036800*
036900 022-READ-ONE-LOAN.
037000     READ LOAN-FILE.
037100     IF WS-LOAN-STATUS = '00'
037200         ADD 1 TO WS-LOAN-COUNT
037300         SET WS-LOAN-IDX TO WS-LOAN-COUNT
037400         MOVE LN-PATRON-ID TO WS-LN-PATRON-ID (WS-LOAN-IDX)
037500         MOVE LN-BOOK-ID          TO WS-LN-BOOK-ID (WS-LOAN-IDX)
037600         MOVE LN-BORROW-DATE TO WS-LN-BORROW-DATE (WS-LOAN-IDX)
037700         MOVE LN-DUE-DATE TO WS-LN-DUE-DATE (WS-LOAN-IDX)
037800         MOVE LN-RETURN-DATE TO WS-LN-RETURN-DATE (WS-LOAN-IDX)
037900         SET WS-LN-NOT-NEW (WS-LOAN-IDX) TO TRUE.
038000 022-READ-ONE-LOAN-EXIT.
038100     EXIT.
038200*
038300 A030-PROCESS-TRANS.
038400     READ TRAN-FILE
038500         AT END SET WS-TRAN-EOF TO TRUE.
038600     IF NOT WS-TRAN-EOF
038700         ADD 1 TO WS-TXN-READ-CNT
038800         MOVE SPACES TO WS-RESULT-MSG
038900         SET WS-EDIT-OK TO TRUE
039000         PERFORM 100-DISPATCH-TRANS THRU 100-DISPATCH-TRANS-EXIT
039100         PERFORM 900-WRITE-RESULT-LINE THRU
039200             900-WRITE-RESULT-LINE-EXIT.
039300 A030-PROCESS-TRANS-EXIT.
039400     EXIT.
039500*
039600 100-DISPATCH-TRANS.
039700     EVALUATE TRUE
039800         WHEN TR-IS-ADD-BOOK
039900             PERFORM 200-ADD-BOOK THRU 200-ADD-BOOK-EXIT
040000         WHEN TR-IS-BORROW
040100             PERFORM 300-BORROW-BOOK THRU 300-BORROW-BOOK-EXIT
040200         WHEN TR-IS-RETURN
040300             PERFORM 400-RETURN-BOOK THRU 400-RETURN-BOOK-EXIT
040400         WHEN TR-IS-FEE-INQUIRY
040500             PERFORM 500-CALC-LATE-FEE THRU
040600                 500-CALC-LATE-FEE-EXIT
040700             MOVE FEE-STATUS TO WS-RESULT-MSG
040800         WHEN TR-IS-SEARCH
040900             PERFORM 600-SEARCH-CATALOG THRU
041000                 600-SEARCH-CATALOG-EXIT
041100         WHEN TR-IS-PATRON-RPT
041200             PERFORM 700-PATRON-REPORT THRU
041300                 700-PATRON-REPORT-EXIT
041400         WHEN TR-IS-PAY-FEE
041500             PERFORM 800-PAY-LATE-FEE THRU 800-PAY-LATE-FEE-EXIT
041600         WHEN TR-IS-REFUND
041700             PERFORM 850-REFUND-LATE-FEE THRU
041800                 850-REFUND-LATE-FEE-EXIT
041900         WHEN OTHER
042000             MOVE 'Unknown transaction code.' TO WS-RESULT-MSG
042100             SET WS-EDIT-FAILED TO TRUE
042200     END-EVALUATE.
042300 100-DISPATCH-TRANS-EXIT.
042400     EXIT.
042500*
042600****************************************************************
042700*        200 -- ADD-BOOK                                      *
042800****************************************************************
042900 200-ADD-BOOK.
043000     PERFORM 210-EDIT-ADD-BOOK THRU 210-EDIT-ADD-BOOK-EXIT.
043100     IF WS-EDIT-OK
043200         MOVE WS-NEXT-BOOK-ID TO WS-CURR-BOOK-ID
043300         ADD 1 TO WS-BOOK-COUNT
043400         SET WS-BOOK-IDX TO WS-BOOK-COUNT
043500         MOVE WS-CURR-BOOK-ID TO WS-BT-BOOK-ID (WS-BOOK-IDX)
043600         MOVE TR-TITLE         TO WS-BT-TITLE (WS-BOOK-IDX)
043700         MOVE TR-AUTHOR        TO WS-BT-AUTHOR (WS-BOOK-IDX)
043800         MOVE TR-ISBN          TO WS-BT-ISBN (WS-BOOK-IDX)
043900         MOVE TR-COPIES TO WS-BT-TOTAL-COPIES (WS-BOOK-IDX)
044000         MOVE TR-COPIES TO WS-BT-AVAILABLE-COPIES (WS-BOOK-IDX)
044100         SET WS-BT-CHANGED (WS-BOOK-IDX) TO TRUE
044200         ADD 1 TO WS-NEXT-BOOK-ID
044300         STRING 'Book "' DELIMITED BY SIZE
044400                TR-TITLE DELIMITED BY '  '
044500                '" has been successfully added to the catalog.'
044600                DELIMITED BY SIZE
044700                INTO WS-RESULT-MSG
044800         ADD 1 TO WS-TXN-ACCEPT-CNT
044900     ELSE
045000         ADD 1 TO WS-TXN-REJECT-CNT.
045100 200-ADD-BOOK-EXIT.
045200     EXIT.
045300*
045400 210-EDIT-ADD-BOOK.
045500     SET WS-EDIT-OK TO TRUE.
045600     MOVE TR-TITLE  TO WS-TITLE-EDIT.
045700     MOVE TR-AUTHOR TO WS-AUTHOR-EDIT.
045800     IF WS-TITLE-EDIT = SPACES
045900         MOVE 'Title is required.' TO WS-RESULT-MSG
046000         SET WS-EDIT-FAILED TO TRUE
046100     ELSE
046200     IF WS-AUTHOR-EDIT = SPACES
046300         MOVE 'Author is required.' TO WS-RESULT-MSG
046400         SET WS-EDIT-FAILED TO TRUE
046500     ELSE
046600     IF TR-ISBN = SPACES OR TR-ISBN (13:1) = SPACE
046700         MOVE 'ISBN must be exactly 13 digits.' TO WS-RESULT-MSG
046800         SET WS-EDIT-FAILED TO TRUE
046900     ELSE
047000     IF TR-COPIES NOT NUMERIC OR TR-COPIES = ZERO
047100         MOVE 'Total copies must be a positive integer.'
047200                                            TO WS-RESULT-MSG
047300         SET WS-EDIT-FAILED TO TRUE
047400     ELSE
047500         PERFORM 920-FIND-BOOK-BY-ISBN THRU
047600             920-FIND-BOOK-BY-ISBN-EXIT
047700         IF WS-FOUND
047800             MOVE 'A book with this ISBN already exists.'
047900                                            TO WS-RESULT-MSG
048000             SET WS-EDIT-FAILED TO TRUE.
048100*        NOTE -- TR-TITLE/TR-AUTHOR ARE FIXED PIC X(200)/X(100)
048200*        ON LB0408.DD.CBL SO THE 200/100-CHARACTER CEILING
048300*        CHECKS ARE STRUCTURAL; THERE IS NO WAY TO HAND THIS
048400*        PARAGRAPH A LONGER VALUE THAN THE TRANSACTION RECORD
048500*        CAN HOLD.
048600 210-EDIT-ADD-BOOK-EXIT.
048700     EXIT.
048800*
048900****************************************************************
049000*        300 -- BORROW-BOOK                                   *
049100****************************************************************
049200 300-BORROW-BOOK.
049300     PERFORM 310-EDIT-BORROW THRU 310-EDIT-BORROW-EXIT.
049400     IF WS-EDIT-OK
049500         PERFORM 320-CALC-DUE-DATE THRU 320-CALC-DUE-DATE-EXIT
049600         ADD 1 TO WS-LOAN-COUNT
049700         SET WS-LOAN-IDX TO WS-LOAN-COUNT
049800         MOVE TR-PATRON-ID     TO WS-LN-PATRON-ID (WS-LOAN-IDX)
049900         MOVE TR-BOOK-ID       TO WS-LN-BOOK-ID (WS-LOAN-IDX)
050000         MOVE WS-TODAY-DATE TO WS-LN-BORROW-DATE (WS-LOAN-IDX)
050100         MOVE WS-CALC-DATE     TO WS-LN-DUE-DATE (WS-LOAN-IDX)
050200         MOVE ZEROS TO WS-LN-RETURN-DATE (WS-LOAN-IDX)
050300         SET WS-LN-IS-NEW (WS-LOAN-IDX) TO TRUE
050400         COMPUTE WS-BT-AVAILABLE-COPIES (WS-BOOK-SAVE-SUB) =
050500             WS-BT-AVAILABLE-COPIES (WS-BOOK-SAVE-SUB) - 1
050600         SET WS-BT-CHANGED (WS-BOOK-SAVE-SUB) TO TRUE
050700         MOVE WS-CALC-DATE TO WS-EDIT-DATE
050800         PERFORM 990-EDIT-DATE-TO-DISP THRU
050900             990-EDIT-DATE-TO-DISP-EXIT
051000         STRING 'Successfully borrowed "' DELIMITED BY SIZE
051100                WS-BT-TITLE (WS-BOOK-SAVE-SUB) DELIMITED BY '  '
051200                '". Due date: ' DELIMITED BY SIZE
051300                WS-EDIT-DATE-DISP DELIMITED BY SIZE
051400                '.' DELIMITED BY SIZE
051500                INTO WS-RESULT-MSG
051600         ADD 1 TO WS-TXN-ACCEPT-CNT
051700     ELSE
051800         ADD 1 TO WS-TXN-REJECT-CNT.
051900 300-BORROW-BOOK-EXIT.
052000     EXIT.
052100*
052200 310-EDIT-BORROW.
052300     SET WS-EDIT-OK TO TRUE.
052400     MOVE TR-PATRON-ID TO WS-PATRON-ID-WORK.
052500     IF WS-PATRON-ID-NUM NOT NUMERIC
052600         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
052700                                             TO WS-RESULT-MSG
052800         SET WS-EDIT-FAILED TO TRUE
052900     ELSE
053000         MOVE TR-BOOK-ID TO WS-CURR-BOOK-ID
053100         PERFORM 910-FIND-BOOK-BY-ID THRU
053200             910-FIND-BOOK-BY-ID-EXIT
053300         IF WS-NOT-FOUND
053400             MOVE 'Book not found.' TO WS-RESULT-MSG
053500             SET WS-EDIT-FAILED TO TRUE
053600         ELSE
053700         MOVE WS-FOUND-SUB TO WS-BOOK-SAVE-SUB
053800         IF WS-BT-AVAILABLE-COPIES (WS-BOOK-SAVE-SUB) = ZERO
053900             MOVE 'This book is currently not available.'
054000                                             TO WS-RESULT-MSG
054100             SET WS-EDIT-FAILED TO TRUE
054200         ELSE
054300             MOVE TR-PATRON-ID TO WS-CURR-PATRON-ID
054400             PERFORM 940-COUNT-ACTIVE-LOANS THRU
054500                 940-COUNT-ACTIVE-LOANS-EXIT
054600             IF WS-ACTIVE-LOAN-CNT > 5
054700                 MOVE 'You have reached the maximum borrowing '
054800-                    'limit of 5 books.' TO WS-RESULT-MSG
054900                 SET WS-EDIT-FAILED TO TRUE.
055000 310-EDIT-BORROW-EXIT.
055100     EXIT.
055200*
055300 320-CALC-DUE-DATE.
055400*    DUE-DATE = TODAY + 14 CALENDAR DAYS, DATE ARITHMETIC DONE
055500*    IN JULIAN (SEE 980-DATE-TO-JULIAN / 985-JULIAN-TO-DATE) SO
055600*    MONTH AND YEAR ROLLOVERS TAKE CARE OF THEMSELVES.
055700     COMPUTE JDN-RESULT = WS-TODAY-JULIAN + 14.
055800     PERFORM 985-JULIAN-TO-DATE THRU 985-JULIAN-TO-DATE-EXIT.
055900     MOVE WS-CALC-YY TO JDN-Y.
056000 320-CALC-DUE-DATE-EXIT.
056100     EXIT.
056200*
056300****************************************************************
056400*        400 -- RETURN-BOOK                                   *
056500****************************************************************
056600 400-RETURN-BOOK.
056700     MOVE TR-BOOK-ID TO WS-CURR-BOOK-ID.
056800     PERFORM 910-FIND-BOOK-BY-ID THRU 910-FIND-BOOK-BY-ID-EXIT.
056900     IF WS-NOT-FOUND
057000         MOVE 'Book not found.' TO WS-RESULT-MSG
057100         ADD 1 TO WS-TXN-REJECT-CNT
057200     ELSE
057300         MOVE WS-FOUND-SUB TO WS-BOOK-SAVE-SUB
057400         MOVE TR-PATRON-ID TO WS-CURR-PATRON-ID
057500         PERFORM 930-FIND-ACTIVE-LOAN THRU
057600             930-FIND-ACTIVE-LOAN-EXIT
057700         IF WS-NOT-FOUND
057800             MOVE 'This book is not currently being borrowed '
057900-                 'by this patron.' TO WS-RESULT-MSG
058000             ADD 1 TO WS-TXN-REJECT-CNT
058100         ELSE
058200             MOVE WS-FOUND-SUB TO WS-LOAN-SAVE-SUB
058300             PERFORM 500-CALC-LATE-FEE THRU
058400                 500-CALC-LATE-FEE-EXIT
058500             MOVE WS-TODAY-DATE TO WS-LN-RETURN-DATE
058600                 (WS-LOAN-SAVE-SUB)
058700             SET WS-LN-IS-NEW (WS-LOAN-SAVE-SUB) TO TRUE
058800             COMPUTE WS-BT-AVAILABLE-COPIES (WS-BOOK-SAVE-SUB) =
058900                 WS-BT-AVAILABLE-COPIES (WS-BOOK-SAVE-SUB) + 1
059000             SET WS-BT-CHANGED (WS-BOOK-SAVE-SUB) TO TRUE
059100             IF FEE-AMOUNT > ZERO
059200                 ADD FEE-AMOUNT TO WS-TOTAL-FEES
059300                 STRING 'Return processed for "'
059400                    DELIMITED BY SIZE
059500                     WS-BT-TITLE (WS-BOOK-SAVE-SUB)
059600                         DELIMITED BY '  '
059700                     '". Late by ' DELIMITED BY SIZE
059800                     FEE-DAYS-OVERDUE DELIMITED BY SIZE
059900                     ' day(s). Fee due: $' DELIMITED BY SIZE
060000                     FEE-AMOUNT DELIMITED BY SIZE
060100                     '.' DELIMITED BY SIZE
060200                     INTO WS-RESULT-MSG
060300             ELSE
060400                 STRING 'Return processed for "'
060500                    DELIMITED BY SIZE
060600                     WS-BT-TITLE (WS-BOOK-SAVE-SUB)
060700                         DELIMITED BY '  '
060800                     '". No late fees owed.' DELIMITED BY SIZE
060900                     INTO WS-RESULT-MSG
061000             ADD 1 TO WS-TXN-ACCEPT-CNT.
061100 400-RETURN-BOOK-EXIT.
061200     EXIT.
061300*
061400****************************************************************
061500*        500 -- LATE-FEE-CALC                                 *
061600****************************************************************
061700 500-CALC-LATE-FEE.
061800     MOVE ZEROS  TO FEE-AMOUNT FEE-DAYS-OVERDUE.
061900     MOVE SPACES TO FEE-STATUS.
062000     MOVE TR-PATRON-ID TO WS-PATRON-ID-WORK.
062100     IF WS-PATRON-ID-NUM NOT NUMERIC
062200         MOVE 'Invalid patron ID' TO FEE-STATUS
062300     ELSE
062400         MOVE TR-BOOK-ID TO WS-CURR-BOOK-ID
062500         PERFORM 910-FIND-BOOK-BY-ID THRU
062600             910-FIND-BOOK-BY-ID-EXIT
062700         IF WS-NOT-FOUND
062800             MOVE 'Book not found' TO FEE-STATUS
062900         ELSE
063000             MOVE WS-FOUND-SUB TO WS-BOOK-SAVE-SUB
063100             MOVE TR-PATRON-ID TO WS-CURR-PATRON-ID
063200             PERFORM 930-FIND-ACTIVE-LOAN
063300                                THRU 930-FIND-ACTIVE-LOAN-EXIT
063400             IF WS-NOT-FOUND
063500                 MOVE 'Book not currently borrowed' TO
063600                     FEE-STATUS
063700             ELSE
063800                 MOVE WS-FOUND-SUB TO WS-LOAN-SAVE-SUB
063900                 PERFORM 960-DAYS-OVERDUE THRU
064000                     960-DAYS-OVERDUE-EXIT
064100                 MOVE WS-DAYS-OVER TO FEE-DAYS-OVERDUE
064200                 PERFORM 965-FEE-FROM-DAYS THRU
064300                     965-FEE-FROM-DAYS-EXIT
064400                 MOVE 'OK' TO FEE-STATUS.
064500 500-CALC-LATE-FEE-EXIT.
064600     EXIT.
064700*
064800 960-DAYS-OVERDUE.
064900     MOVE WS-LN-DUE-DATE (WS-LOAN-SAVE-SUB) TO WS-EDIT-DATE.
065000     MOVE WS-EDIT-DATE-YY TO JDN-Y.
065100     MOVE WS-EDIT-DATE-MM TO JDN-M.
065200     MOVE WS-EDIT-DATE-DD TO JDN-A.
065300     PERFORM 980-DATE-TO-JULIAN THRU 980-DATE-TO-JULIAN-EXIT.
065400     MOVE JDN-RESULT TO WS-DUE-JULIAN.
065500     COMPUTE WS-DAYS-OVER = WS-TODAY-JULIAN - WS-DUE-JULIAN.
065600     IF WS-DAYS-OVER < ZERO
065700         MOVE ZERO TO WS-DAYS-OVER.
065800 960-DAYS-OVERDUE-EXIT.
065900     EXIT.
066000*
066100 965-FEE-FROM-DAYS.
066200*    0.50/DAY FOR THE FIRST 7 OVERDUE DAYS, 1.00/DAY BEYOND
066300*    THAT,
066400*    CAPPED AT 15.00.  INPUTS ARE WHOLE-CENT SO HALF-UP ROUNDING
066500*    NEVER MOVES THE ANSWER -- THE CAP IS THE ONLY BINDING RULE.
066600     IF WS-DAYS-OVER <= 7
066700         COMPUTE FEE-AMOUNT ROUNDED = WS-DAYS-OVER * 0.50
066800     ELSE
066900         COMPUTE FEE-AMOUNT ROUNDED =
067000             (7 * 0.50) + ((WS-DAYS-OVER - 7) * 1.00).
067100     IF FEE-AMOUNT > 15.00
067200         MOVE 15.00 TO FEE-AMOUNT.
067300 965-FEE-FROM-DAYS-EXIT.
067400     EXIT.
067500*
067600****************************************************************
067700*        600 -- SEARCH-CATALOG                                *
067800****************************************************************
067900 600-SEARCH-CATALOG.
068000     MOVE ZEROS TO WS-HIT-COUNT.
068100     IF TR-SEARCH-TERM = SPACES
068200         MOVE 'Search complete. No results.' TO WS-RESULT-MSG
068300         ADD 1 TO WS-TXN-ACCEPT-CNT
068400         GO TO 600-SEARCH-CATALOG-EXIT.
068500     MOVE TR-SEARCH-TERM TO WS-SEARCH-TERM-UP.
068600     INSPECT WS-SEARCH-TERM-UP CONVERTING
068700         'abcdefghijklmnopqrstuvwxyz' TO
068800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
068900     MOVE ZERO TO WS-SEARCH-LEN.
069000     MOVE 'N' TO WS-LEN-FOUND-SW.
069100     PERFORM 615-CALC-SEARCH-LEN THRU 615-CALC-SEARCH-LEN-EXIT
069200         VARYING SUB-1 FROM 50 BY -1
069300         UNTIL SUB-1 = 0 OR WS-LEN-FOUND.
069400     MOVE TR-SEARCH-TYPE TO WS-SEARCH-TYPE-UP.
069500     INSPECT WS-SEARCH-TYPE-UP CONVERTING
069600         'abcdefghijklmnopqrstuvwxyz' TO
069700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
069800     IF WS-SEARCH-TYPE-UP NOT = 'TITLE ' AND NOT = 'AUTHOR' AND
069900        NOT = 'ISBN  ' AND NOT = 'ALL   '
070000         MOVE 'ALL   ' TO WS-SEARCH-TYPE-UP.
070100     PERFORM 620-NORMALIZE-ISBN THRU 620-NORMALIZE-ISBN-EXIT.
070200     PERFORM 610-CHECK-ONE-BOOK THRU 610-CHECK-ONE-BOOK-EXIT
070300         VARYING WS-BOOK-IDX FROM 1 BY 1
070400         UNTIL WS-BOOK-IDX > WS-BOOK-COUNT.
070500     PERFORM 650-SORT-SEARCH-HITS THRU
070600         650-SORT-SEARCH-HITS-EXIT.
070700     PERFORM 640-PRINT-SEARCH-HITS THRU
070800         640-PRINT-SEARCH-HITS-EXIT.
070900     MOVE 'Search complete.' TO WS-RESULT-MSG.
071000     ADD 1 TO WS-TXN-ACCEPT-CNT.
071100 600-SEARCH-CATALOG-EXIT.
071200     EXIT.
071300*
071400 615-CALC-SEARCH-LEN.
071500*    SCANS WS-SEARCH-TERM-UP RIGHT TO LEFT FOR THE LAST NON-
071600*    BLANK BYTE SO 630-SUBSTR-TEST COMPARES ONLY THE TRIMMED
071700*    TERM, NOT THE WHOLE BLANK-PADDED 50-BYTE FIELD.
071800     IF WS-SEARCH-TERM-UP (SUB-1:1) NOT = SPACE
071900         MOVE SUB-1 TO WS-SEARCH-LEN
072000         SET WS-LEN-FOUND TO TRUE.
072100 615-CALC-SEARCH-LEN-EXIT.
072200     EXIT.
072300*
072400 610-CHECK-ONE-BOOK.
072500     MOVE 'N' TO WS-MATCH-SW.
072600     MOVE WS-BT-TITLE (WS-BOOK-IDX) TO WS-TITLE-UP.
072700     INSPECT WS-TITLE-UP CONVERTING
072800         'abcdefghijklmnopqrstuvwxyz' TO
072900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
073000     MOVE WS-BT-AUTHOR (WS-BOOK-IDX) TO WS-AUTHOR-UP.
073100     INSPECT WS-AUTHOR-UP CONVERTING
073200         'abcdefghijklmnopqrstuvwxyz' TO
073300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
073400     MOVE WS-BT-ISBN (WS-BOOK-IDX) TO WS-ISBN-NORM-2.
073500     PERFORM 625-STRIP-ISBN-2 THRU 625-STRIP-ISBN-2-EXIT.
073600     EVALUATE TRUE
073700         WHEN WS-SEARCH-TYPE-UP = 'TITLE '
073800             MOVE WS-TITLE-UP TO WS-SUBSTR-TARGET
073900             PERFORM 630-SUBSTR-TEST THRU 630-SUBSTR-TEST-EXIT
074000         WHEN WS-SEARCH-TYPE-UP = 'AUTHOR'
074100             MOVE WS-AUTHOR-UP TO WS-SUBSTR-TARGET
074200             PERFORM 630-SUBSTR-TEST THRU 630-SUBSTR-TEST-EXIT
074300         WHEN WS-SEARCH-TYPE-UP = 'ISBN  '
074400             IF WS-ISBN-LEN-1 > 0 AND
074500                WS-ISBN-NORM-1 (1:WS-ISBN-LEN-1) =
074600                WS-ISBN-NORM-2 (1:WS-ISBN-LEN-2)
074700                 SET WS-IS-MATCH TO TRUE
074800         WHEN OTHER
074900             MOVE WS-TITLE-UP TO WS-SUBSTR-TARGET
075000             PERFORM 630-SUBSTR-TEST THRU 630-SUBSTR-TEST-EXIT
075100             IF NOT WS-IS-MATCH
075200                 MOVE WS-AUTHOR-UP TO WS-SUBSTR-TARGET
075300                 PERFORM 630-SUBSTR-TEST THRU
075400                     630-SUBSTR-TEST-EXIT
075500             IF NOT WS-IS-MATCH AND WS-ISBN-LEN-1 > 0
075600                 PERFORM 637-SUBSTR-ISBN-TEST THRU
075700                     637-SUBSTR-ISBN-TEST-EXIT
075800     END-EVALUATE.
075900     IF WS-IS-MATCH
076000         ADD 1 TO WS-HIT-COUNT
076100         SET WS-HIT-IDX TO WS-HIT-COUNT
076200         MOVE WS-BOOK-IDX TO WS-HIT-BOOK-SUB (WS-HIT-IDX)
076300         MOVE WS-TITLE-UP TO WS-HIT-TITLE-KEY (WS-HIT-IDX)
076400         MOVE WS-AUTHOR-UP TO WS-HIT-AUTHOR-KEY (WS-HIT-IDX).
076500 610-CHECK-ONE-BOOK-EXIT.
076600     EXIT.
076700*
076800 620-NORMALIZE-ISBN.
076900*    STRIPS THE HYPHENS/SPACES OUT OF THE FULL 50-BYTE SEARCH
077000*    TERM FIRST, THEN CAPS THE RESULT AT 13 BYTES -- A HYPHEN-
077100*    ATED 13-DIGIT ISBN RUNS LONGER THAN 13 RAW BYTES, SO THE
077200*    OLD CODE THAT TRUNCATED TO 13 BYTES BEFORE STRIPPING WAS
077300*    THROWING AWAY THE TAIL OF THE ISBN INSTEAD OF THE HYPHENS.
077400     MOVE TR-SEARCH-TERM TO WS-ISBN-RAW.
077500     MOVE SPACES TO WS-ISBN-NORM-1.
077600     MOVE ZERO TO WS-ISBN-LEN-1.
077700     PERFORM 621-NORM-ISBN-1-CHAR THRU 621-NORM-ISBN-1-CHAR-EXIT
077800         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 50.
077900 620-NORMALIZE-ISBN-EXIT.
078000     EXIT.
078100*
078200 621-NORM-ISBN-1-CHAR.
078300     IF WS-ISBN-RAW (SUB-1:1) NOT = '-' AND
078400        WS-ISBN-RAW (SUB-1:1) NOT = SPACE AND
078500        WS-ISBN-RAW (SUB-1:1) NOT = LOW-VALUE AND
078600        WS-ISBN-LEN-1 < 13
078700         ADD 1 TO WS-ISBN-LEN-1
078800         MOVE WS-ISBN-RAW (SUB-1:1)
078900                          TO WS-ISBN-NORM-1 (WS-ISBN-LEN-1:1).
079000 621-NORM-ISBN-1-CHAR-EXIT.
079100     EXIT.
079200*
079300 625-STRIP-ISBN-2.
079400     MOVE ZERO TO WS-ISBN-LEN-2.
079500     PERFORM 626-STRIP-ISBN-2-CHAR THRU
079600         626-STRIP-ISBN-2-CHAR-EXIT
079700         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 13.
079800 625-STRIP-ISBN-2-EXIT.
079900     EXIT.
080000*
080100 626-STRIP-ISBN-2-CHAR.
080200     IF WS-ISBN-NORM-2 (SUB-1:1) NOT = '-' AND
080300        WS-ISBN-NORM-2 (SUB-1:1) NOT = SPACE
080400         ADD 1 TO WS-ISBN-LEN-2
080500         MOVE WS-ISBN-NORM-2 (SUB-1:1)
080600                          TO WS-ISBN-NORM-2 (WS-ISBN-LEN-2:1).
080700 626-STRIP-ISBN-2-CHAR-EXIT.
080800     EXIT.
080900*
081000 630-SUBSTR-TEST.
081100*    RETURNS WS-IS-MATCH TRUE WHEN WS-SEARCH-TERM-UP OCCURS
081200*    ANYWHERE INSIDE WS-SUBSTR-TARGET. A CLASSIC LEGACY SLIDING-
081300*    WINDOW SUBSTRING SCAN, NO INTRINSIC FUNCTIONS INVOLVED. THE
081400*    WINDOW IS WS-SEARCH-LEN BYTES WIDE (THE TRIMMED TERM), NOT
081500*    THE FULL 50-BYTE FIELD, SO A MID-STRING MATCH SUCCEEDS EVEN
081600*    WHEN MORE TEXT FOLLOWS IT IN THE TARGET.
081700     MOVE 'N' TO WS-MATCH-SW.
081800     PERFORM 635-SUBSTR-ONE-POS THRU 635-SUBSTR-ONE-POS-EXIT
081900         VARYING SUB-2 FROM 1 BY 1
082000         UNTIL SUB-2 > 201 - WS-SEARCH-LEN.
082100 630-SUBSTR-TEST-EXIT.
082200     EXIT.
082300*
082400 635-SUBSTR-ONE-POS.
082500     IF WS-SUBSTR-TARGET (SUB-2:WS-SEARCH-LEN) =
082600        WS-SEARCH-TERM-UP (1:WS-SEARCH-LEN)
082700         SET WS-IS-MATCH TO TRUE.
082800 635-SUBSTR-ONE-POS-EXIT.
082900     EXIT.
083000*
083100 637-SUBSTR-ISBN-TEST.
083200*    ALL-MODE ISBN LEG -- THE NORMALIZED SEARCH TERM ONLY HAS TO
083300*    OCCUR SOMEWHERE INSIDE THE CATALOG'S NORMALIZED ISBN, NOT
083400*    MATCH IT WHOLE, SO '978' MUST HIT 9781234567897.  REUSES
083500*    630-SUBSTR-TEST BY STASHING THE TITLE/AUTHOR SEARCH-TERM
083600*    FIELDS, LOADING THE NORMALIZED ISBN PAIR IN THEIR PLACE,
083700*    THEN PUTTING THE ORIGINAL FIELDS BACK FOR THE NEXT BOOK.
083800     MOVE WS-SEARCH-TERM-UP TO WS-SAVE-SEARCH-TERM-UP.
083900     MOVE WS-SEARCH-LEN TO WS-SAVE-SEARCH-LEN.
084000     MOVE SPACES TO WS-SEARCH-TERM-UP.
084100     MOVE WS-ISBN-NORM-1 (1:WS-ISBN-LEN-1) TO WS-SEARCH-TERM-UP.
084200     MOVE WS-ISBN-LEN-1 TO WS-SEARCH-LEN.
084300     MOVE SPACES TO WS-SUBSTR-TARGET.
084400     IF WS-ISBN-LEN-2 > 0
084500         MOVE WS-ISBN-NORM-2 (1:WS-ISBN-LEN-2)
084600                          TO WS-SUBSTR-TARGET (1:WS-ISBN-LEN-2).
084700     PERFORM 630-SUBSTR-TEST THRU 630-SUBSTR-TEST-EXIT.
084800     MOVE WS-SAVE-SEARCH-TERM-UP TO WS-SEARCH-TERM-UP.
084900     MOVE WS-SAVE-SEARCH-LEN TO WS-SEARCH-LEN.
085000 637-SUBSTR-ISBN-TEST-EXIT.
085100     EXIT.
085200*
085300 650-SORT-SEARCH-HITS.
085400*    IN-STORAGE BUBBLE SORT, ASCENDING (TITLE, AUTHOR); THE HIT
085500*    LIST NEVER RUNS MORE THAN A FEW HUNDRED ENTRIES SO A BUBBLE
085600*    SORT IS PLENTY -- SAME APPROACH THE SHOP USES FOR ANY SMALL
085700*    IN-STORAGE TABLE.
085800     IF WS-HIT-COUNT > 1
085900         PERFORM 651-SORT-OUTER-PASS THRU
086000             651-SORT-OUTER-PASS-EXIT
086100             VARYING SUB-1 FROM 1 BY 1
086200             UNTIL SUB-1 > WS-HIT-COUNT - 1.
086300 650-SORT-SEARCH-HITS-EXIT.
086400     EXIT.
086500*
086600 651-SORT-OUTER-PASS.
086700     PERFORM 652-SORT-INNER-COMPARE THRU
086800         652-SORT-INNER-COMPARE-EXIT
086900         VARYING SUB-2 FROM 1 BY 1
087000         UNTIL SUB-2 > WS-HIT-COUNT - SUB-1.
087100 651-SORT-OUTER-PASS-EXIT.
087200     EXIT.
087300*
087400 652-SORT-INNER-COMPARE.
087500     IF WS-HIT-TITLE-KEY (SUB-2) >
087600        WS-HIT-TITLE-KEY (SUB-2 + 1)
087700      OR (WS-HIT-TITLE-KEY (SUB-2) =
087800          WS-HIT-TITLE-KEY (SUB-2 + 1)
087900      AND WS-HIT-AUTHOR-KEY (SUB-2) >
088000          WS-HIT-AUTHOR-KEY (SUB-2 + 1))
088100         PERFORM 655-SWAP-HITS THRU 655-SWAP-HITS-EXIT.
088200 652-SORT-INNER-COMPARE-EXIT.
088300     EXIT.
088400*
088500 655-SWAP-HITS.
088600     MOVE WS-HIT-ENTRY (SUB-2)     TO WS-HIT-ENTRY (0).
088700     MOVE WS-HIT-ENTRY (SUB-2 + 1) TO WS-HIT-ENTRY (SUB-2).
088800     MOVE WS-HIT-ENTRY (0)         TO WS-HIT-ENTRY (SUB-2 + 1).
088900 655-SWAP-HITS-EXIT.
089000     EXIT.
089100*
089200 640-PRINT-SEARCH-HITS.
089300*    WRITES ONE LINE PER SORTED HIT TO RESULTS, AHEAD OF THE
089400*    "SEARCH COMPLETE" SUMMARY LINE 900-WRITE-RESULT-LINE
089500*    WRITES FOR EVERY TRANSACTION.
089600     PERFORM 645-PRINT-ONE-HIT THRU 645-PRINT-ONE-HIT-EXIT
089700         VARYING SUB-1 FROM 1 BY 1
089800         UNTIL SUB-1 > WS-HIT-COUNT.
089900 640-PRINT-SEARCH-HITS-EXIT.
090000     EXIT.
090100*
090200 645-PRINT-ONE-HIT.
090300     MOVE SPACES TO WS-SEARCH-HIT-LINE.
090400     MOVE WS-BT-BOOK-ID (WS-HIT-BOOK-SUB (SUB-1))
090500                                  TO WSH-BOOK-ID.
090600     MOVE WS-BT-TITLE (WS-HIT-BOOK-SUB (SUB-1))   TO WSH-TITLE.
090700     MOVE WS-BT-AUTHOR (WS-HIT-BOOK-SUB (SUB-1))  TO WSH-AUTHOR.
090800     MOVE WS-BT-ISBN (WS-HIT-BOOK-SUB (SUB-1))    TO WSH-ISBN.
090900     MOVE WS-BT-AVAILABLE-COPIES (WS-HIT-BOOK-SUB (SUB-1))
091000                                  TO WSH-AVAILABLE.
091100     MOVE WS-BT-TOTAL-COPIES (WS-HIT-BOOK-SUB (SUB-1))
091200                                  TO WSH-TOTAL.
091300     MOVE '/' TO WSH-SEP-5.
091400     MOVE WS-SEARCH-HIT-LINE TO RSLT-REC.
091500     WRITE RSLT-REC.
091600 645-PRINT-ONE-HIT-EXIT.
091700     EXIT.
091800*
091900****************************************************************
092000*        700 -- PATRON-REPORT                                 *
092100****************************************************************
092200 700-PATRON-REPORT.
092300     MOVE TR-PATRON-ID TO WS-PATRON-ID-WORK.
092400     IF WS-PATRON-ID-NUM NOT NUMERIC
092500         MOVE ZEROS TO WS-ACTIVE-LOAN-CNT WS-OVERDUE-CNT
092600         MOVE 5 TO WS-REMAINING-ALLOW
092700         MOVE ZEROS TO WS-NEXT-DUE-JULIAN
092800         PERFORM 750-PRINT-PATRON-REPORT
092900                             THRU 750-PRINT-PATRON-REPORT-EXIT
093000         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
093100                                          TO WS-RESULT-MSG
093200         ADD 1 TO WS-TXN-REJECT-CNT
093300     ELSE
093400         MOVE TR-PATRON-ID TO WS-CURR-PATRON-ID
093500         PERFORM 940-COUNT-ACTIVE-LOANS THRU
093600             940-COUNT-ACTIVE-LOANS-EXIT
093700         MOVE ZEROS TO WS-OVERDUE-CNT
093800         MOVE ZEROS TO WS-NEXT-DUE-JULIAN
093900         COMPUTE WS-REMAINING-ALLOW = 5 - WS-ACTIVE-LOAN-CNT
094000         IF WS-REMAINING-ALLOW < 0
094100             MOVE ZERO TO WS-REMAINING-ALLOW
094200         PERFORM 750-PRINT-PATRON-REPORT
094300                             THRU 750-PRINT-PATRON-REPORT-EXIT
094400         MOVE 'Patron report printed.' TO WS-RESULT-MSG
094500         ADD 1 TO WS-TXN-ACCEPT-CNT.
094600 700-PATRON-REPORT-EXIT.
094700     EXIT.
094800*
094900 750-PRINT-PATRON-REPORT.
095000     MOVE SPACES TO RP-REPORT-LINE.
095100     MOVE 'PATRON STATUS REPORT ' TO RP-HDR-TITLE.
095200     MOVE 'PATRON: '              TO RP-HDR-PATRON-LIT.
095300     MOVE WS-CURR-PATRON-ID       TO RP-HDR-PATRON-ID.
095400     MOVE RP-REPORT-LINE          TO RPT-REC.
095500     WRITE RPT-REC.
095600     IF WS-PATRON-ID-NUM NUMERIC
095700         PERFORM 755-CHECK-PRINT-LOAN THRU
095800             755-CHECK-PRINT-LOAN-EXIT
095900             VARYING WS-LOAN-IDX FROM 1 BY 1
096000             UNTIL WS-LOAN-IDX > WS-LOAN-COUNT.
096100     MOVE SPACES TO RP-REPORT-LINE.
096200     MOVE 'BORROWED COUNT:   ' TO RP-SUM-LIT-BORROWED.
096300     MOVE WS-ACTIVE-LOAN-CNT   TO RP-SUM-BORROWED-CNT.
096400     MOVE 'REMAINING ALLOWANCE:' TO RP-SUM-LIT-REMAIN.
096500     MOVE WS-REMAINING-ALLOW     TO RP-SUM-REMAINING-CNT.
096600     MOVE 'OVERDUE COUNT:  ' TO RP-SUM-LIT-OVERDUE.
096700     MOVE WS-OVERDUE-CNT      TO RP-SUM-OVERDUE-CNT.
096800     MOVE 'NEXT DUE DATE: ' TO RP-SUM-LIT-NEXTDUE.
096900     IF WS-NEXT-DUE-JULIAN = ZEROS
097000         MOVE 'NONE'         TO RP-SUM-NEXT-DUE
097100     ELSE
097200         COMPUTE JDN-RESULT = WS-NEXT-DUE-JULIAN
097300         PERFORM 985-JULIAN-TO-DATE THRU 985-JULIAN-TO-DATE-EXIT
097400         MOVE WS-CALC-DATE TO WS-EDIT-DATE
097500         PERFORM 990-EDIT-DATE-TO-DISP THRU
097600             990-EDIT-DATE-TO-DISP-EXIT
097700         MOVE WS-EDIT-DATE-DISP TO RP-SUM-NEXT-DUE.
097800     MOVE RP-REPORT-LINE TO RPT-REC.
097900     WRITE RPT-REC.
098000 750-PRINT-PATRON-REPORT-EXIT.
098100     EXIT.
098200*
098300 755-CHECK-PRINT-LOAN.
098400     IF WS-LN-PATRON-ID (WS-LOAN-IDX) = WS-CURR-PATRON-ID
098500        AND WS-LN-RETURN-DATE (WS-LOAN-IDX) = ZEROS
098600         PERFORM 760-PRINT-ONE-LOAN THRU
098700             760-PRINT-ONE-LOAN-EXIT.
098800 755-CHECK-PRINT-LOAN-EXIT.
098900     EXIT.
099000*
099100 760-PRINT-ONE-LOAN.
099200     MOVE WS-LN-BOOK-ID (WS-LOAN-IDX) TO WS-CURR-BOOK-ID.
099300     PERFORM 910-FIND-BOOK-BY-ID THRU 910-FIND-BOOK-BY-ID-EXIT.
099400     MOVE SPACES TO RP-REPORT-LINE.
099500     MOVE WS-LN-BOOK-ID (WS-LOAN-IDX) TO RP-DET-BOOK-ID.
099600     IF WS-FOUND
099700         MOVE WS-BT-TITLE (WS-FOUND-SUB)  TO RP-DET-TITLE
099800         MOVE WS-BT-AUTHOR (WS-FOUND-SUB) TO RP-DET-AUTHOR.
099900     MOVE WS-LN-BORROW-DATE (WS-LOAN-IDX) TO WS-EDIT-DATE.
100000     PERFORM 990-EDIT-DATE-TO-DISP THRU
100100         990-EDIT-DATE-TO-DISP-EXIT.
100200     MOVE WS-EDIT-DATE-DISP TO RP-DET-BORROW-DATE.
100300     MOVE WS-LN-DUE-DATE (WS-LOAN-IDX) TO WS-EDIT-DATE.
100400     PERFORM 990-EDIT-DATE-TO-DISP THRU
100500         990-EDIT-DATE-TO-DISP-EXIT.
100600     MOVE WS-EDIT-DATE-DISP TO RP-DET-DUE-DATE.
100700     MOVE WS-EDIT-DATE-YY TO JDN-Y.
100800     MOVE WS-EDIT-DATE-MM TO JDN-M.
100900     MOVE WS-EDIT-DATE-DD TO JDN-A.
101000     PERFORM 980-DATE-TO-JULIAN THRU 980-DATE-TO-JULIAN-EXIT.
101100     IF WS-TODAY-JULIAN > JDN-RESULT
101200         MOVE 'YES' TO RP-DET-OVERDUE
101300         COMPUTE WS-DAYS-OVER = WS-TODAY-JULIAN - JDN-RESULT
101400         ADD 1 TO WS-OVERDUE-CNT
101500     ELSE
101600         MOVE 'NO ' TO RP-DET-OVERDUE
101700         MOVE ZERO TO WS-DAYS-OVER.
101800     MOVE WS-DAYS-OVER TO WS-DAYS-OVER-ED.
101900     MOVE WS-DAYS-OVER-ED TO RP-DET-DAYS-OVERDUE.
102000     IF WS-NEXT-DUE-JULIAN = ZEROS OR JDN-RESULT <
102100         WS-NEXT-DUE-JULIAN
102200         MOVE JDN-RESULT TO WS-NEXT-DUE-JULIAN.
102300     MOVE RP-REPORT-LINE TO RPT-REC.
102400     WRITE RPT-REC.
102500 760-PRINT-ONE-LOAN-EXIT.
102600     EXIT.
102700*
102800****************************************************************
102900*        800 -- PAY-LATE-FEES                                 *
103000****************************************************************
103100 800-PAY-LATE-FEE.
103200     MOVE TR-PATRON-ID TO WS-PATRON-ID-WORK.
103300     IF WS-PATRON-ID-NUM NOT NUMERIC
103400         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
103500                                          TO WS-RESULT-MSG
103600         ADD 1 TO WS-TXN-REJECT-CNT
103700     ELSE
103800         PERFORM 500-CALC-LATE-FEE THRU 500-CALC-LATE-FEE-EXIT
103900         IF FEE-STATUS NOT = 'OK'
104000             MOVE 'Unable to calculate late fees.' TO
104100                 WS-RESULT-MSG
104200             ADD 1 TO WS-TXN-REJECT-CNT
104300         ELSE
104400         IF FEE-AMOUNT = ZERO
104500             MOVE 'No late fees to pay for this book.'
104600                                          TO WS-RESULT-MSG
104700             ADD 1 TO WS-TXN-REJECT-CNT
104800         ELSE
104900             MOVE TR-BOOK-ID TO WS-CURR-BOOK-ID
105000             PERFORM 910-FIND-BOOK-BY-ID THRU
105100                 910-FIND-BOOK-BY-ID-EXIT
105200             IF WS-NOT-FOUND
105300                 MOVE 'Book not found.' TO WS-RESULT-MSG
105400                 ADD 1 TO WS-TXN-REJECT-CNT
105500             ELSE
105600                 MOVE WS-FOUND-SUB TO WS-BOOK-SAVE-SUB
105700                 STRING 'Late fees for ' DELIMITED BY SIZE
105800                     '''' DELIMITED BY SIZE
105900                     WS-BT-TITLE (WS-BOOK-SAVE-SUB)
106000                     DELIMITED BY '  '
106100                     '''' DELIMITED BY SIZE
106200                     INTO AUTH-DESCRIPTION
106300                 MOVE TR-PATRON-ID TO AUTH-PATRON-ID
106400                 MOVE FEE-AMOUNT   TO AUTH-AMOUNT
106500                 PERFORM 970-CALL-AUTHORIZER-CHARGE THRU
106600                     970-CALL-AUTHORIZER-CHARGE-EXIT
106700                 IF AUTH-WAS-APPROVED
106800                     ADD FEE-AMOUNT TO WS-TOTAL-PAID
106900                     STRING 'Payment successful! '
107000                        DELIMITED BY SIZE
107100                         AUTH-MESSAGE DELIMITED BY '  '
107200                         ' Transaction: ' DELIMITED BY SIZE
107300                         AUTH-RESPONSE-TXN-ID DELIMITED BY '  '
107400                         INTO WS-RESULT-MSG
107500                     ADD 1 TO WS-TXN-ACCEPT-CNT
107600                 ELSE
107700                     STRING 'Payment failed: ' DELIMITED BY SIZE
107800                         AUTH-MESSAGE DELIMITED BY '  '
107900                         INTO WS-RESULT-MSG
108000                     ADD 1 TO WS-TXN-REJECT-CNT.
108100 800-PAY-LATE-FEE-EXIT.
108200     EXIT.
108300*
108400****************************************************************
108500*        850 -- REFUND-LATE-FEE                               *
108600****************************************************************
108700 850-REFUND-LATE-FEE.
108800     IF TR-TXN-ID = SPACES OR TR-TXN-ID (1:4) NOT = 'txn_'
108900         MOVE 'Invalid transaction ID.' TO WS-RESULT-MSG
109000         ADD 1 TO WS-TXN-REJECT-CNT
109100     ELSE
109200     IF TR-AMOUNT = ZERO
109300         MOVE 'Refund amount must be greater than 0.'
109400                                          TO WS-RESULT-MSG
109500         ADD 1 TO WS-TXN-REJECT-CNT
109600     ELSE
109700     IF TR-AMOUNT > 15.00
109800         MOVE 'Refund amount exceeds maximum late fee.'
109900                                          TO WS-RESULT-MSG
110000         ADD 1 TO WS-TXN-REJECT-CNT
110100     ELSE
110200         MOVE TR-TXN-ID   TO AUTH-TXN-ID
110300         MOVE TR-AMOUNT   TO AUTH-AMOUNT
110400         PERFORM 980-CALL-AUTHORIZER-REFUND THRU
110500             980-CALL-AUTHORIZER-REFUND-EXIT
110600         IF AUTH-WAS-APPROVED
110700             MOVE AUTH-MESSAGE TO WS-RESULT-MSG
110800             ADD 1 TO WS-TXN-ACCEPT-CNT
110900         ELSE
111000             STRING 'Refund failed: ' DELIMITED BY SIZE
111100                 AUTH-MESSAGE DELIMITED BY '  '
111200                 INTO WS-RESULT-MSG
111300             ADD 1 TO WS-TXN-REJECT-CNT.
111400 850-REFUND-LATE-FEE-EXIT.
111500     EXIT.
111600*
111700****************************************************************
111800*        900/950 -- RESULT LINE, END-OF-JOB TOTALS            *
111900****************************************************************
112000 900-WRITE-RESULT-LINE.
112100     MOVE WS-RESULT-MSG TO RSLT-REC.
112200     WRITE RSLT-REC.
112300 900-WRITE-RESULT-LINE-EXIT.
112400     EXIT.
112500*
112600 950-PRINT-TOTALS.
112700     MOVE SPACES TO RP-REPORT-LINE.
112800     MOVE 'TRANSACTIONS READ:  ' TO RP-TOT-LIT-READ.
112900     MOVE WS-TXN-READ-CNT        TO RP-TOT-READ-CNT.
113000     MOVE 'ACCEPTED:           ' TO RP-TOT-LIT-ACCEPT.
113100     MOVE WS-TXN-ACCEPT-CNT      TO RP-TOT-ACCEPT-CNT.
113200     MOVE 'REJECTED:           ' TO RP-TOT-LIT-REJECT.
113300     MOVE WS-TXN-REJECT-CNT      TO RP-TOT-REJECT-CNT.
113400     MOVE 'FEES ASSESSED:  ' TO RP-TOT-LIT-FEES.
113500     MOVE WS-TOTAL-FEES        TO RP-TOT-FEES-AMT.
113600     MOVE 'PAID:      ' TO RP-TOT-LIT-PAID.
113700     MOVE WS-TOTAL-PAID  TO RP-TOT-PAID-AMT.
113800     MOVE RP-REPORT-LINE TO RPT-REC.
113900     WRITE RPT-REC.
114000 950-PRINT-TOTALS-EXIT.
114100     EXIT.
114200*
114300 A040-TERMINATE.
114400     PERFORM 950-PRINT-TOTALS THRU 950-PRINT-TOTALS-EXIT.
114500     OPEN OUTPUT BOOK-FILE.
114600     PERFORM 041-WRITE-ONE-BOOK THRU 041-WRITE-ONE-BOOK-EXIT
114700         VARYING WS-BOOK-IDX FROM 1 BY 1
114800         UNTIL WS-BOOK-IDX > WS-BOOK-COUNT.
114900     CLOSE BOOK-FILE.
115000     OPEN OUTPUT LOAN-FILE.
115100     PERFORM 042-WRITE-ONE-LOAN THRU 042-WRITE-ONE-LOAN-EXIT
115200         VARYING WS-LOAN-IDX FROM 1 BY 1
115300         UNTIL WS-LOAN-IDX > WS-LOAN-COUNT.
115400     CLOSE LOAN-FILE.
115500     CLOSE TRAN-FILE.
115600     CLOSE RSLT-FILE.
115700     CLOSE RPT-FILE.
115800     DISPLAY 'LB3000 COMPLETE -- ' WS-TXN-READ-CNT
115900             ' TRANSACTIONS READ' UPON CRT.
116000 A040-TERMINATE-EXIT.
116100     EXIT.
116200*
116300 041-WRITE-ONE-BOOK.
116400     MOVE WS-BT-BOOK-ID (WS-BOOK-IDX)   TO BK-BOOK-ID.
116500     MOVE WS-BT-TITLE (WS-BOOK-IDX)     TO BK-TITLE.
116600     MOVE WS-BT-AUTHOR (WS-BOOK-IDX)    TO BK-AUTHOR.
116700     MOVE WS-BT-ISBN (WS-BOOK-IDX)      TO BK-ISBN.
116800     MOVE WS-BT-TOTAL-COPIES (WS-BOOK-IDX)
116900                                        TO BK-TOTAL-COPIES.
117000     MOVE WS-BT-AVAILABLE-COPIES (WS-BOOK-IDX)
117100                                        TO BK-AVAILABLE-COPIES.
117200     WRITE BK-BOOK-REC.
117300 041-WRITE-ONE-BOOK-EXIT.
117400     EXIT.
117500*
117600 042-WRITE-ONE-LOAN.
117700     MOVE WS-LN-PATRON-ID (WS-LOAN-IDX)   TO LN-PATRON-ID.
117800     MOVE WS-LN-BOOK-ID (WS-LOAN-IDX)     TO LN-BOOK-ID.
117900     MOVE WS-LN-BORROW-DATE (WS-LOAN-IDX) TO LN-BORROW-DATE.
118000     MOVE WS-LN-DUE-DATE (WS-LOAN-IDX)    TO LN-DUE-DATE.
118100     MOVE WS-LN-RETURN-DATE (WS-LOAN-IDX) TO LN-RETURN-DATE.
118200     WRITE LN-LOAN-REC.
118300 042-WRITE-ONE-LOAN-EXIT.
118400     EXIT.
118500*
118600****************************************************************
118700*        900-SERIES -- SHARED TABLE-SEARCH / DATE UTILITIES   *
118800****************************************************************
118900 910-FIND-BOOK-BY-ID.
119000     SET WS-NOT-FOUND TO TRUE.
119100     MOVE ZERO TO WS-FOUND-SUB.
119200     PERFORM 911-CHECK-BOOK-ID THRU 911-CHECK-BOOK-ID-EXIT
119300         VARYING WS-BOOK-IDX FROM 1 BY 1
119400         UNTIL WS-BOOK-IDX > WS-BOOK-COUNT.
119500 910-FIND-BOOK-BY-ID-EXIT.
119600     EXIT.
119700*
119800 911-CHECK-BOOK-ID.
119900     IF WS-BT-BOOK-ID (WS-BOOK-IDX) = WS-CURR-BOOK-ID
120000         SET WS-FOUND TO TRUE
120100         MOVE WS-BOOK-IDX TO WS-FOUND-SUB.
120200 911-CHECK-BOOK-ID-EXIT.
120300     EXIT.
120400*
120500 920-FIND-BOOK-BY-ISBN.
120600     SET WS-NOT-FOUND TO TRUE.
120700     PERFORM 921-CHECK-BOOK-ISBN THRU 921-CHECK-BOOK-ISBN-EXIT
120800         VARYING WS-BOOK-IDX FROM 1 BY 1
120900         UNTIL WS-BOOK-IDX > WS-BOOK-COUNT.
121000 920-FIND-BOOK-BY-ISBN-EXIT.
121100     EXIT.
121200*
121300 921-CHECK-BOOK-ISBN.
121400     IF WS-BT-ISBN (WS-BOOK-IDX) = TR-ISBN
121500         SET WS-FOUND TO TRUE.
121600 921-CHECK-BOOK-ISBN-EXIT.
121700     EXIT.
121800*
121900 930-FIND-ACTIVE-LOAN.
122000     SET WS-NOT-FOUND TO TRUE.
122100     MOVE ZERO TO WS-FOUND-SUB.
122200     PERFORM 931-CHECK-ACTIVE-LOAN THRU
122300         931-CHECK-ACTIVE-LOAN-EXIT
122400         VARYING WS-LOAN-IDX FROM 1 BY 1
122500         UNTIL WS-LOAN-IDX > WS-LOAN-COUNT.
122600 930-FIND-ACTIVE-LOAN-EXIT.
122700     EXIT.
122800*
122900 931-CHECK-ACTIVE-LOAN.
123000     IF WS-LN-PATRON-ID (WS-LOAN-IDX) = WS-CURR-PATRON-ID
123100        AND WS-LN-BOOK-ID (WS-LOAN-IDX) = WS-CURR-BOOK-ID
123200        AND WS-LN-RETURN-DATE (WS-LOAN-IDX) = ZEROS
123300         SET WS-FOUND TO TRUE
123400         MOVE WS-LOAN-IDX TO WS-FOUND-SUB.
123500 931-CHECK-ACTIVE-LOAN-EXIT.
123600     EXIT.
123700*
123800 940-COUNT-ACTIVE-LOANS.
123900     MOVE ZERO TO WS-ACTIVE-LOAN-CNT.
124000     PERFORM 941-CHECK-COUNT-LOAN THRU 941-CHECK-COUNT-LOAN-EXIT
124100         VARYING WS-LOAN-IDX FROM 1 BY 1
124200         UNTIL WS-LOAN-IDX > WS-LOAN-COUNT.
124300 940-COUNT-ACTIVE-LOANS-EXIT.
124400     EXIT.
124500*
124600 941-CHECK-COUNT-LOAN.
124700     IF WS-LN-PATRON-ID (WS-LOAN-IDX) = WS-CURR-PATRON-ID
124800        AND WS-LN-RETURN-DATE (WS-LOAN-IDX) = ZEROS
124900         ADD 1 TO WS-ACTIVE-LOAN-CNT.
125000 941-CHECK-COUNT-LOAN-EXIT.
125100     EXIT.
125200*
125300 970-CALL-AUTHORIZER-CHARGE.
125400     SET AUTH-FUNC-CHARGE TO TRUE.
125500     CALL 'LB3200' USING AUTH-REC.
125600 970-CALL-AUTHORIZER-CHARGE-EXIT.
125700     EXIT.
125800*
125900 980-CALL-AUTHORIZER-REFUND.
126000     SET AUTH-FUNC-REFUND TO TRUE.
126100     CALL 'LB3200' USING AUTH-REC.
126200 980-CALL-AUTHORIZER-REFUND-EXIT.
126300     EXIT.
126400*
126500 980-DATE-TO-JULIAN.
126600*    STANDARD GREGORIAN JULIAN-DAY-NUMBER FORMULA, INTEGER
126700*    ARITHMETIC ONLY -- NO INTRINSIC FUNCTIONS.
126800*    JDN-Y/JDN-M/JDN-A
126900*    HOLD YEAR/MONTH/DAY ON ENTRY, JDN-RESULT HOLDS THE ANSWER.
127000     COMPUTE JDN-WORK = (JDN-M - 14) / 12.
127100     COMPUTE JDN-RESULT =
127200         JDN-A - 32075
127300         + (1461 * (JDN-Y + 4800 + JDN-WORK)) / 4
127400         + (367  * (JDN-M - 2 - JDN-WORK * 12)) / 12
127500         - (3 * ((JDN-Y + 4900 + JDN-WORK) / 100)) / 4.
127600 980-DATE-TO-JULIAN-EXIT.
127700     EXIT.
127800*
127900 985-JULIAN-TO-DATE.
128000*    INVERSE OF 980-DATE-TO-JULIAN.  JDN-RESULT HOLDS THE JULIAN
128100*    DAY NUMBER ON ENTRY; WS-CALC-YY/MM/DD AND WS-CALC-DATE HOLD
128200*    THE ANSWER ON EXIT.
128300     COMPUTE JDN-WORK = JDN-RESULT + 68569.
128400     COMPUTE JDN-A = (4 * JDN-WORK) / 146097.
128500     COMPUTE JDN-WORK = JDN-WORK - (146097 * JDN-A + 3) / 4.
128600     COMPUTE JDN-Y = (4000 * (JDN-WORK + 1)) / 1461001.
128700     COMPUTE JDN-WORK = JDN-WORK - (1461 * JDN-Y) / 4 + 31.
128800     COMPUTE JDN-M = (80 * JDN-WORK) / 2447.
128900     COMPUTE WS-CALC-DD = JDN-WORK - (2447 * JDN-M) / 80.
129000     COMPUTE JDN-WORK = JDN-M / 11.
129100     COMPUTE WS-CALC-MM = JDN-M + 2 - 12 * JDN-WORK.
129200     COMPUTE WS-CALC-YY = 100 * (JDN-A - 49) + JDN-Y + JDN-WORK.
129300     COMPUTE WS-CALC-DATE = WS-CALC-YY * 10000
129400                          + WS-CALC-MM * 100 + WS-CALC-DD.
129500 985-JULIAN-TO-DATE-EXIT.
129600     EXIT.
129700*
129800 990-EDIT-DATE-TO-DISP.
129900     MOVE WS-EDIT-DATE-YY TO WS-EDIT-DATE-DISP (1:4).
130000     MOVE '-' TO WS-EDIT-DATE-DISP (5:1).
130100     MOVE WS-EDIT-DATE-MM TO WS-EDIT-DATE-DISP (6:2).
130200     MOVE '-' TO WS-EDIT-DATE-DISP (8:1).
130300     MOVE WS-EDIT-DATE-DD TO WS-EDIT-DATE-DISP (9:2).
130400 990-EDIT-DATE-TO-DISP-EXIT.
130500     EXIT.
