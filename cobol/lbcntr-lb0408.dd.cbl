000100***************************************************************
000200*  LB0408.DD.CBL
000300*  TR-TRAN-REC  --  DAILY TRANSACTION INPUT, 408 BYTES FIXED.
000400*  ONE RECORD PER CIRCULATION-DESK ACTION.  TR-TXN-CODE SELECTS
000500*  WHICH OF THE GROUPS BELOW IS POPULATED -- SEE 100-DISPATCH-
000600*  TRANS IN LB3000.  RECORDS ARRIVE IN ARRIVAL ORDER, NOT
000700*  SEQUENCED BY KEY.
000800*---------------------------------------------------------------
000900*  TR-TXN-CODE VALUES
001000*    AD = ADD BOOK TO CATALOG      FE = LATE FEE INQUIRY
001100*    BR = BORROW A BOOK            PY = PAY LATE FEE
001200*    RT = RETURN A BOOK            RF = REFUND LATE FEE
001300*    SR = SEARCH CATALOG           PR = PATRON STATUS REPORT
001400*---------------------------------------------------------------
001500*  CHANGE LOG
001600*  YY/MM/DD  BY   TICKET   DESCRIPTION
001700*  84/02/11  RJT  CR-0141  ORIGINAL LAYOUT, ONE TRANSACTION
001800*                          TYPE (BORROW) ONLY.
001900*  86/07/22  RJT  CR-0212  ADDED TR-RETURN-DATA GROUP FOR THE
002000*                          NEW RETURNS RUN.
002100*  94/05/03  KMS  CR-0455  ADDED TR-ADD-DATA AND TR-SEARCH-DATA
002200*                          GROUPS FOR THE ACQUISITIONS/OPAC TIE-
002300*                          IN PROJECT.
002400*  02/01/17  KMS  CR-0602  ADDED TR-PAY-DATA/TR-REFUND-DATA FOR
002500*                          THE LOCKBOX FEE-COLLECTION INTERFACE.
002600*  03/04/22  PLM  CR-0619  RAISED TR-TITLE TO 200 BYTES TO
002700*                          MATCH LB0333.DD.CBL.
002800***************************************************************
002900   01  TR-TRAN-REC.
003000       05  TR-TXN-CODE                 PIC X(2).
003100           88  TR-IS-ADD-BOOK          VALUE 'AD'.
003200           88  TR-IS-BORROW            VALUE 'BR'.
003300           88  TR-IS-RETURN            VALUE 'RT'.
003400           88  TR-IS-FEE-INQUIRY       VALUE 'FE'.
003500           88  TR-IS-PAY-FEE           VALUE 'PY'.
003600           88  TR-IS-REFUND            VALUE 'RF'.
003700           88  TR-IS-SEARCH            VALUE 'SR'.
003800           88  TR-IS-PATRON-RPT        VALUE 'PR'.
003900       05  TR-PATRON-ID                PIC X(6).
004000       05  TR-BOOK-ID                  PIC 9(6)      COMP-3.
004100       05  TR-ADD-DATA.
004200           10  TR-TITLE                PIC X(200).
004300           10  TR-AUTHOR               PIC X(100).
004400           10  TR-ISBN                 PIC X(13).
004500           10  TR-COPIES               PIC 9(4)      COMP-3.
004600       05  TR-SEARCH-DATA.
004700           10  TR-SEARCH-TERM          PIC X(50).
004800           10  TR-SEARCH-TYPE          PIC X(6).
004900       05  TR-REFUND-DATA.
005000           10  TR-TXN-ID               PIC X(20).
005100           10  TR-AMOUNT               PIC 9(3)V99   COMP-3.
005200       05  FILLER                      PIC X(1).
