000100***************************************************************
000200*  LB0034.DD.CBL
000300*  LN-LOAN-REC  --  BORROW MASTER RECORD, 34 BYTES FIXED.
000400*  ONE ENTRY PER ACTIVE OR HISTORICAL LOAN.  KEYED BY
000500*  LN-PATRON-ID + LN-BOOK-ID ON LOANFILE.  LN-RETURN-DATE OF
000600*  ZEROS MEANS THE COPY IS STILL OUT -- SEE 300-BORROW-BOOK
000700*  AND 400-RETURN-BOOK IN LB3000.
000800*---------------------------------------------------------------
000900*  CHANGE LOG
001000*  YY/MM/DD  BY   TICKET   DESCRIPTION
001100*  84/02/06  RJT  CR-0140  ORIGINAL LAYOUT, ONE LOAN SLIP PER
001200*                          PATRON PER BOOK.
001300*  91/11/02  DWK  CR-0388  PACKED LN-BOOK-ID AND LN-DUE-DATE TO
001400*                          FIT THE 34-BYTE SLOT ON THE NIGHTLY
001500*                          RECON RUN.
001600*  98/09/09  DWK  CR-0501  Y2K REVIEW -- LN-BORROW-DATE, LN-DUE-
001700*                          DATE AND LN-RETURN-DATE ARE ALL FULL
001800*                          4-DIGIT-YEAR YYYYMMDD, NOTHING TO FIX.
002000***************************************************************
002100   01  LN-LOAN-REC.
002200       05  LN-PATRON-ID                PIC X(6).
002300       05  LN-BOOK-ID                  PIC 9(6)      COMP-3.
002400       05  LN-BORROW-DATE              PIC 9(8).
002500*          LN-DUE-DATE IS PACKED -- IT IS THE FIELD THE
002600*          OVERDUE SCAN IN 700-PATRON-REPORT HITS HARDEST.
002700       05  LN-DUE-DATE                 PIC 9(8)      COMP-3.
002800       05  LN-RETURN-DATE              PIC 9(8).
002900       05  FILLER                      PIC X(3).
