000100***************************************************************
000200*  LB0333.DD.CBL
000300*  BK-BOOK-REC  --  CATALOG MASTER RECORD, 333 BYTES FIXED.
000400*  ONE ENTRY PER TITLE HELD BY THE LIBRARY.  KEYED BY BK-BOOK-ID
000500*  ASCENDING ON BOOKFILE.  BK-ISBN IS THE ALTERNATE LOOKUP KEY
000600*  USED BY ADD-BOOK TO REJECT DUPLICATES AND BY SEARCH-CATALOG.
000700*---------------------------------------------------------------
000800*  CHANGE LOG
000900*  YY/MM/DD  BY   TICKET   DESCRIPTION
001000*  84/02/06  RJT  CR-0140  ORIGINAL LAYOUT FOR CIRCULATION BATCH
001100*                          RUN, CARRIED OVER FROM THE CARD-FILE
001200*                          SHELF LIST.
001300*  86/07/19  RJT  CR-0212  ADDED BK-AVAILABLE-COPIES SEPARATE
001400*                          FROM BK-TOTAL-COPIES FOR RESERVE
001500*                          DESK COUNTS.
001600*  91/11/02  DWK  CR-0388  PACKED BK-BOOK-ID/BK-TOTAL-COPIES/
001700*                          BK-AVAILABLE-COPIES TO MAKE ROOM IN
001800*                          THE 333-BYTE RECORD.
001900*  98/09/14  DWK  CR-0501  Y2K REVIEW -- NO 2-DIGIT YEARS ON
002000*                          THIS RECORD, NONE TO FIX.
002100*  03/04/22  PLM  CR-0619  RAISED BK-TITLE TO 200 BYTES FOR
002200*                          THE NEW ACQUISITIONS FEED.
002300*  11/08/30  PLM  CR-0733  ADDED BK-ISBN-NORMAL REDEFINES FOR
002400*                          SEARCH-CATALOG HYPHEN STRIPPING.
002500***************************************************************
002600   01  BK-BOOK-REC.
002700       05  BK-BOOK-ID                  PIC 9(6)      COMP-3.
002800       05  BK-TITLE                    PIC X(200).
002900       05  BK-AUTHOR                   PIC X(100).
003000       05  BK-ISBN                     PIC X(13).
003100*          BK-ISBN-NORMAL IS THE HYPHEN/SPACE-STRIPPED VIEW
003200*          USED BY SEARCH-CATALOG'S ISBN AND ALL-TYPE MATCH.
003300       05  BK-ISBN-NORMAL REDEFINES BK-ISBN
003400                                       PIC X(13).
003500       05  BK-TOTAL-COPIES             PIC 9(4)      COMP-3.
003600       05  BK-AVAILABLE-COPIES         PIC 9(4)      COMP-3.
003700       05  FILLER                      PIC X(10).
